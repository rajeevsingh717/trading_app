000100******************************************************************
000200* FECHA       : 02/08/1990                                       *
000300* PROGRAMADOR : R. SOLARES                                       *
000400* APLICACION  : NEGOCIACION BURSATIL INTRADIA                    *
000500* PROGRAMA    : NGB020B                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : ADMINISTRADOR DE RIESGO.  MANTIENE LA PERDIDA Y  *
000800*             : GANANCIA DIARIA Y SEMANAL, LA EQUIDAD MAS ALTA Y *
000900*             : EL "DRAWDOWN", Y DECIDE SI UN NUEVO TRADE PUEDE  *
001000*             : ABRIRSE.  SE INVOCA DESDE NGB030B POR CALL, CON  *
001100*             : SU PROPIA AREA DE TRABAJO QUE SE CONSERVA ENTRE  *
001200*             : LLAMADAS DENTRO DE LA MISMA CORRIDA.             *
001300* ARCHIVOS    : NINGUNO (TRABAJA SOLO EN MEMORIA)                *
001400* PROGRAMA(S) : LLAMADO POR NGB030B                              *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.        NGB020B.
001800 AUTHOR.            R. SOLARES.
001900 INSTALLATION.      CASA DE BOLSA CENTROAMERICANA.
002000 DATE-WRITTEN.      02/08/1990.
002100 DATE-COMPILED.
002200 SECURITY.          CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
002300                     DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
002400******************************************************************
002500*                    H I S T O R I A L   D E   C A M B I O S     *
002600******************************************************************
002700* 02/08/1990 RSOL -------- VERSION INICIAL. SOLO VALIDABA EL     *
002800*                          LIMITE DE PERDIDA DIARIA.             *
002900* 22/01/1991 RSOL -------- SE AGREGA EL SEGUIMIENTO DE EQUITY    *
003000*                          MAS ALTO Y EL CALCULO DE DRAWDOWN.    *
003100* 09/11/1992 HCAS REQ-118  SE AGREGA EL LIMITE DE POSICIONES     *
003200*                          ABIERTAS Y EL DE TAMANO DE POSICION.  *
003300* 30/06/1994 HCAS REQ-164  SE AGREGA EL LIMITE DE PERDIDA         *
003400*                          SEMANAL Y EL CALCULO DE DIA JULIANO   *
003500*                          PROPIO (SIN FUNCION DE FECHA DEL      *
003600*                          COMPILADOR, PARA QUE CORRA IGUAL EN   *
003700*                          EL COMPILADOR VIEJO DE LA MESA).      *
003800* 17/04/1996 EPAZ REQ-201  SE AGREGA EL "HALT" COMO CANDADO: UNA *
003900*                          VEZ DETENIDA LA NEGOCIACION SOLO SE   *
004000*                          REANUDA CON LA ACCION RESUME.         *
004100* 11/09/1998 EPAZ Y2K-014  REVISION DE SIGLO. EL CALCULO DE DIA  *
004200*                          JULIANO YA USABA ANIO DE 4 DIGITOS,   *
004300*                          NO HUBO CAMBIOS.                      *
004400* 05/01/1999 EPAZ Y2K-014  PRUEBAS DE CIERRE DE SIGLO OK.        *
004500* 19/07/2003 MFLO REQ-255  SE ACLARA EL ORDEN DE RECHAZO DE      *
004600*                          VALIDA-TRADE A PETICION DE AUDITORIA  *
004700*                          (DEBE SER SIEMPRE EL MISMO ORDEN).    *
004800* 15/02/2024 PEDR TKT-40871 SE ESTANDARIZA EL COPY DE PARAMETROS *
004900*                          (NGBPRM) PARA COMPARTIRLO CON NGB010B.*
005000* 21/11/2024 JMLR TKT-42055 SE AGREGA EL LIMITE DE VALOR DE      *
005100*                          POSICION CONTRA EL EQUITY DISPONIBLE. *
005200* 03/03/2025 JMLR TKT-42901 SE REGRESA EL DRAWDOWN CALCULADO EN  *
005300*                          LK-DRAWDOWN-RESULT PARA QUE NGB030B   *
005400*                          LO USE EN LA CURVA DE EQUITY, EN VEZ  *
005500*                          DE RECALCULARLO POR SU CUENTA.        *
005600* 24/03/2025 SVEG TKT-42942 SE ACLARA EL COMENTARIO DE LA TABLA  *
005700*                          DE DIAS ACUMULADOS POR MES A PETICION *
005800*                          DE AUDITORIA DE DOCUMENTACION.        *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CURRENCY SIGN IS '$'
006400     UPSI-0 ON  STATUS IS NGB-DIAGNOSTICO-ON
006500            OFF STATUS IS NGB-DIAGNOSTICO-OFF.
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*              PARAMETROS FIJOS DE LA REGLA DE NEGOCIO           *
007100******************************************************************
007200     COPY NGBPRM.
007300******************************************************************
007400*              CANDADO DE NEGOCIACION (CIRCUIT BREAKER)          *
007500******************************************************************
007600 01  WKS-BANDERAS-RIESGO.
007700     05  WKS-HALT-FLG                PIC X     VALUE 'N'.
007800         88  WKS-NEGOCIACION-DETENIDA          VALUE 'Y'.
007900         88  WKS-NEGOCIACION-ACTIVA            VALUE 'N'.
008000     05  FILLER                      PIC X(04).
008100******************************************************************
008200*              ACUMULADORES DE PERDIDA Y GANANCIA                *
008300******************************************************************
008400 01  WKS-ACUMULADORES-PNL.
008500     05  WKS-FECHA-DIARIA            PIC 9(08) VALUE 0.
008600     05  WKS-FECHA-DIARIA-R REDEFINES WKS-FECHA-DIARIA.
008700         10  WKS-FD-ANIO             PIC 9(04).
008800         10  WKS-FD-MES              PIC 9(02).
008900         10  WKS-FD-DIA              PIC 9(02).
009000     05  WKS-PNL-DIARIO              PIC S9(9)V9(2) VALUE 0.
009100     05  WKS-FECHA-INICIO-SEMANA     PIC 9(08) VALUE 0.
009200     05  WKS-PNL-SEMANAL             PIC S9(9)V9(2) VALUE 0.
009300     05  FILLER                      PIC X(06).
009400******************************************************************
009500*              SEGUIMIENTO DE EQUITY Y DRAWDOWN                  *
009600******************************************************************
009700 01  WKS-SEGUIMIENTO-EQUITY.
009800     05  WKS-EQUITY-MAS-ALTO         PIC S9(9)V9(2) VALUE 0.
009900     05  WKS-DRAWDOWN-ACTUAL         PIC S9(3)V9(2) VALUE 0.
010000     05  FILLER                      PIC X(06).
010100******************************************************************
010200*              TABLA DE DIAS ACUMULADOS ANTES DE CADA MES        *
010300*              (REDEFINES USADO PARA LA TABLA DE DIAS POR MES,   *
010400*              TECNICA ESTANDAR DE LA MESA)                      *
010500******************************************************************
010600 01  WKS-TABLA-ACUM-MESES.
010700     05  FILLER  PIC X(36)
010800                  VALUE '000031059090120151181212243273304334'.
010900 01  WKS-ACUM-MESES REDEFINES WKS-TABLA-ACUM-MESES.
011000     05  WKS-ACUM-DIAS   OCCURS 12 TIMES PIC 9(03).
011100******************************************************************
011200*              CAMPOS DE TRABAJO DEL CALCULO DE DIA JULIANO      *
011300******************************************************************
011400 01  WKS-FECHA-TRABAJO               PIC 9(08) VALUE 0.
011500 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
011600     05  WKS-FT-ANIO                 PIC 9(04).
011700     05  WKS-FT-MES                  PIC 9(02).
011800     05  WKS-FT-DIA                  PIC 9(02).
011900 77  WKS-F-RESIDUO-4                 PIC 9(02) COMP.
012000 77  WKS-F-RESIDUO-100               PIC 9(02) COMP.
012100 77  WKS-F-RESIDUO-400               PIC 9(03) COMP.
012200 77  WKS-F-BISIESTO-FLG              PIC 9(01) COMP.
012300 77  WKS-F-DIA-DEL-ANIO              PIC 9(03) COMP.
012400 77  WKS-F-BISIESTOS-ANTES           PIC 9(05) COMP.
012500 77  WKS-F-DIA-ORDINAL               PIC 9(07) COMP.
012600 01  WKS-DIA-ORDINAL-1               PIC 9(07) VALUE 0.
012700 01  WKS-DIA-ORDINAL-2               PIC 9(07) VALUE 0.
012800 01  WKS-DIFERENCIA-DIAS             PIC S9(07) VALUE 0.
012900******************************************************************
013000*              CAMPOS DE TRABAJO DE VALIDA-TRADE                 *
013100******************************************************************
013200 01  WKS-PNL-DIARIO-ABS               PIC S9(9)V9(2) VALUE 0.
013300 01  WKS-PNL-SEMANAL-ABS              PIC S9(9)V9(2) VALUE 0.
013400
013500 LINKAGE SECTION.
013600 01  LK-PARAMETROS-RIESGO.
013700     05  LK-ACCION                   PIC X(08).
013800         88  LK-ACCION-EQUITY                VALUE 'EQUITY'.
013900         88  LK-ACCION-CIERRA-TRADE          VALUE 'CIERRA'.
014000         88  LK-ACCION-VALIDA                VALUE 'VALIDA'.
014100         88  LK-ACCION-RESUME                VALUE 'RESUME'.
014200     05  LK-FECHA-ACTUAL             PIC 9(08).
014300     05  LK-VALOR-POSICION           PIC S9(09)V9(02).
014400     05  LK-POSICIONES-ABIERTAS      PIC 9(02) COMP.
014500     05  LK-EQUITY-ACTUAL            PIC S9(09)V9(02).
014600     05  LK-PNL-NETO-TRADE           PIC S9(07)V9(02).
014700     05  LK-APROBADA-FLG             PIC X.
014800         88  LK-APROBADA                     VALUE 'Y'.
014900         88  LK-RECHAZADA                    VALUE 'N'.
015000     05  LK-MOTIVO-RECHAZO           PIC X(20).
015100     05  LK-DRAWDOWN-RESULT          PIC S9(03)V9(02).
015200     05  LK-HALT-FLG                 PIC X.
015300     05  FILLER                      PIC X(10).
015400
015500******************************************************************
015600 PROCEDURE DIVISION USING LK-PARAMETROS-RIESGO.
015700******************************************************************
015800*               S E C C I O N    P R I N C I P A L               *
015900******************************************************************
016000 000-MAIN SECTION.
016100     MOVE 'Y'      TO LK-APROBADA-FLG
016200     MOVE SPACES   TO LK-MOTIVO-RECHAZO
016300     EVALUATE TRUE
016400        WHEN LK-ACCION-EQUITY
016500           PERFORM 200-ACTUALIZA-EQUITY
016600        WHEN LK-ACCION-CIERRA-TRADE
016700           PERFORM 300-ACTUALIZA-PNL-CERRADO
016800        WHEN LK-ACCION-VALIDA
016900           PERFORM 400-VALIDA-TRADE
017000        WHEN LK-ACCION-RESUME
017100           PERFORM 500-REANUDA-NEGOCIACION
017200        WHEN OTHER
017300           MOVE 'N' TO LK-APROBADA-FLG
017400           MOVE 'ACCION DESCONOCIDA' TO LK-MOTIVO-RECHAZO
017500     END-EVALUATE
017600     MOVE WKS-HALT-FLG TO LK-HALT-FLG
017700     GOBACK.
017800 000-MAIN-E. EXIT.
017900
018000******************************************************************
018100*      D I A   O R D I N A L   ( S I N   F U N C I O N   D E     *
018200*      FECHA DEL COMPILADOR, SOLO ARITMETICA DE ENTEROS)         *
018300******************************************************************
018400 100-CALCULA-DIA-ORDINAL SECTION.
018500     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-F-BISIESTOS-ANTES
018600                              REMAINDER WKS-F-RESIDUO-4
018700     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-F-BISIESTOS-ANTES
018800                              REMAINDER WKS-F-RESIDUO-100
018900     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-F-BISIESTOS-ANTES
019000                              REMAINDER WKS-F-RESIDUO-400
019100     IF WKS-F-RESIDUO-4 = 0 AND
019200        (WKS-F-RESIDUO-100 NOT = 0 OR WKS-F-RESIDUO-400 = 0)
019300        MOVE 1 TO WKS-F-BISIESTO-FLG
019400     ELSE
019500        MOVE 0 TO WKS-F-BISIESTO-FLG
019600     END-IF
019700     MOVE WKS-ACUM-DIAS (WKS-FT-MES) TO WKS-F-DIA-DEL-ANIO
019800     ADD  WKS-FT-DIA                TO WKS-F-DIA-DEL-ANIO
019900     IF WKS-FT-MES > 2 AND WKS-F-BISIESTO-FLG = 1
020000        ADD 1 TO WKS-F-DIA-DEL-ANIO
020100     END-IF
020200     COMPUTE WKS-F-BISIESTOS-ANTES =
020300             (WKS-FT-ANIO - 1) / 4 -
020400             (WKS-FT-ANIO - 1) / 100 +
020500             (WKS-FT-ANIO - 1) / 400
020600     COMPUTE WKS-F-DIA-ORDINAL =
020700             (WKS-FT-ANIO - 1) * 365
020800             + WKS-F-BISIESTOS-ANTES
020900             + WKS-F-DIA-DEL-ANIO.
021000 100-CALCULA-DIA-ORDINAL-E. EXIT.
021100
021200******************************************************************
021300*      A C T U A L I Z A   E Q U I T Y   /   D R A W D O W N     *
021400******************************************************************
021500 200-ACTUALIZA-EQUITY SECTION.
021600     IF LK-EQUITY-ACTUAL > WKS-EQUITY-MAS-ALTO
021700        MOVE LK-EQUITY-ACTUAL TO WKS-EQUITY-MAS-ALTO
021800     END-IF
021900     IF WKS-EQUITY-MAS-ALTO > 0
022000        COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =
022100           (WKS-EQUITY-MAS-ALTO - LK-EQUITY-ACTUAL)
022200            / WKS-EQUITY-MAS-ALTO * 100
022300     ELSE
022400        MOVE 0 TO WKS-DRAWDOWN-ACTUAL
022500     END-IF
022600     MOVE WKS-DRAWDOWN-ACTUAL TO LK-DRAWDOWN-RESULT.
022700 200-ACTUALIZA-EQUITY-E. EXIT.
022800
022900******************************************************************
023000*      A C U M U L A   P Y G   D E   U N   T R A D E   C E R R A D O
023100******************************************************************
023200 300-ACTUALIZA-PNL-CERRADO SECTION.
023300     PERFORM 310-VERIFICA-CAMBIO-DE-DIA
023400     PERFORM 320-VERIFICA-CAMBIO-DE-SEMANA
023500     ADD LK-PNL-NETO-TRADE TO WKS-PNL-DIARIO
023600     ADD LK-PNL-NETO-TRADE TO WKS-PNL-SEMANAL.
023700 300-ACTUALIZA-PNL-CERRADO-E. EXIT.
023800
023900 310-VERIFICA-CAMBIO-DE-DIA SECTION.
024000     IF LK-FECHA-ACTUAL NOT = WKS-FECHA-DIARIA
024100        MOVE LK-FECHA-ACTUAL TO WKS-FECHA-DIARIA
024200        MOVE 0               TO WKS-PNL-DIARIO
024300     END-IF.
024400 310-VERIFICA-CAMBIO-DE-DIA-E. EXIT.
024500
024600 320-VERIFICA-CAMBIO-DE-SEMANA SECTION.
024700     IF WKS-FECHA-INICIO-SEMANA = 0
024800        MOVE LK-FECHA-ACTUAL TO WKS-FECHA-INICIO-SEMANA
024900        MOVE 0               TO WKS-PNL-SEMANAL
025000     ELSE
025100        PERFORM 330-CALCULA-ORDINAL-INICIO-SEMANA
025200        PERFORM 340-CALCULA-ORDINAL-FECHA-ACTUAL
025300        COMPUTE WKS-DIFERENCIA-DIAS =
025400                WKS-DIA-ORDINAL-2 - WKS-DIA-ORDINAL-1
025500        IF WKS-DIFERENCIA-DIAS >= 7
025600           MOVE LK-FECHA-ACTUAL TO WKS-FECHA-INICIO-SEMANA
025700           MOVE 0               TO WKS-PNL-SEMANAL
025800        END-IF
025900     END-IF.
026000 320-VERIFICA-CAMBIO-DE-SEMANA-E. EXIT.
026100
026200 330-CALCULA-ORDINAL-INICIO-SEMANA SECTION.
026300     MOVE WKS-FECHA-INICIO-SEMANA TO WKS-FECHA-TRABAJO
026400     PERFORM 100-CALCULA-DIA-ORDINAL
026500     MOVE WKS-F-DIA-ORDINAL TO WKS-DIA-ORDINAL-1.
026600 330-CALCULA-ORDINAL-INICIO-SEMANA-E. EXIT.
026700
026800 340-CALCULA-ORDINAL-FECHA-ACTUAL SECTION.
026900     MOVE LK-FECHA-ACTUAL TO WKS-FECHA-TRABAJO
027000     PERFORM 100-CALCULA-DIA-ORDINAL
027100     MOVE WKS-F-DIA-ORDINAL TO WKS-DIA-ORDINAL-2.
027200 340-CALCULA-ORDINAL-FECHA-ACTUAL-E. EXIT.
027300
027400******************************************************************
027500*      V A L I D A - T R A D E   ( O R D E N   F I J O )         *
027600******************************************************************
027700 400-VALIDA-TRADE SECTION.
027800     PERFORM 310-VERIFICA-CAMBIO-DE-DIA
027900     PERFORM 320-VERIFICA-CAMBIO-DE-SEMANA
028000     MOVE WKS-PNL-DIARIO  TO WKS-PNL-DIARIO-ABS
028100     IF WKS-PNL-DIARIO-ABS < 0
028200        COMPUTE WKS-PNL-DIARIO-ABS = WKS-PNL-DIARIO-ABS * -1
028300     END-IF
028400     MOVE WKS-PNL-SEMANAL TO WKS-PNL-SEMANAL-ABS
028500     IF WKS-PNL-SEMANAL-ABS < 0
028600        COMPUTE WKS-PNL-SEMANAL-ABS = WKS-PNL-SEMANAL-ABS * -1
028700     END-IF
028800     IF WKS-NEGOCIACION-DETENIDA
028900        MOVE 'N' TO LK-APROBADA-FLG
029000        MOVE 'NEGOCIACION DETENIDA' TO LK-MOTIVO-RECHAZO
029100     ELSE
029200        IF WKS-PNL-DIARIO-ABS >= PRM-LIMITE-PERDIDA-DIARIA
029300           MOVE 'N' TO LK-APROBADA-FLG
029400           MOVE 'LIMITE DE PERDIDA DIARIA' TO LK-MOTIVO-RECHAZO
029500           MOVE 'Y' TO WKS-HALT-FLG
029600        ELSE
029700           IF WKS-PNL-SEMANAL-ABS >= PRM-LIMITE-PERDIDA-SEMANAL
029800              MOVE 'N' TO LK-APROBADA-FLG
029900              MOVE 'LIMITE DE PERDIDA SEMANAL'
030000                                        TO LK-MOTIVO-RECHAZO
030100           ELSE
030200              IF WKS-DRAWDOWN-ACTUAL >=
030300                 PRM-DRAWDOWN-MAXIMO-PORCENT
030400                 MOVE 'N' TO LK-APROBADA-FLG
030500                 MOVE 'DRAWDOWN MAXIMO EXCEDIDO'
030600                                        TO LK-MOTIVO-RECHAZO
030700                 MOVE 'Y' TO WKS-HALT-FLG
030800              ELSE
030900                 IF LK-POSICIONES-ABIERTAS >=
031000                    PRM-MAX-POSICIONES-ABIERTAS
031100                    MOVE 'N' TO LK-APROBADA-FLG
031200                    MOVE 'MAXIMO DE POSICIONES ABIERTAS'
031300                                        TO LK-MOTIVO-RECHAZO
031400                 ELSE
031500                    IF LK-VALOR-POSICION >
031600                       PRM-TAMANO-MAX-POSICION
031700                       MOVE 'N' TO LK-APROBADA-FLG
031800                       MOVE 'EXCEDE TAMANO MAXIMO'
031900                                        TO LK-MOTIVO-RECHAZO
032000                    ELSE
032100                       IF LK-VALOR-POSICION > LK-EQUITY-ACTUAL
032200                          MOVE 'N' TO LK-APROBADA-FLG
032300                          MOVE 'EXCEDE EQUITY DISPONIBLE'
032400                                        TO LK-MOTIVO-RECHAZO
032500                       END-IF
032600                    END-IF
032700                 END-IF
032800              END-IF
032900           END-IF
033000        END-IF
033100     END-IF.
033200 400-VALIDA-TRADE-E. EXIT.
033300
033400******************************************************************
033500*      R E S U M E   ( L I B E R A   E L   C A N D A D O )       *
033600******************************************************************
033700 500-REANUDA-NEGOCIACION SECTION.
033800     MOVE 'N' TO WKS-HALT-FLG
033900     IF NGB-DIAGNOSTICO-ON
034000        DISPLAY 'NGB020B: NEGOCIACION REANUDADA POR RESUME'
034100     END-IF.
034200 500-REANUDA-NEGOCIACION-E. EXIT.
