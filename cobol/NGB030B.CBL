000100******************************************************************
000200* FECHA       : 30/09/1991                                       *
000300* PROGRAMADOR : E. PAZ                                           *
000400* APLICACION  : NEGOCIACION BURSATIL INTRADIA                    *
000500* PROGRAMA    : NGB030B                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE REGLAS Y SIMULADOR DE NEGOCIACION       *
000800*             : (BACKTEST). ORDENA LOS INDICADORES POR FECHA,    *
000900*             : HORA Y TICKER (ORDEN GLOBAL DE MARCA DE TIEMPO)  *
001000*             : Y RECORRE ESE ORDEN ACTUALIZANDO POSICIONES      *
001100*             : ABIERTAS, PROBANDO SALIDAS Y ENTRADAS, PUBLICANDO*
001200*             : LOS TRADES CONTRA LA CUENTA DE EFECTIVO Y         *
001300*             : GRABANDO LA CURVA DE EQUITY.  AL FINAL DE LOS    *
001400*             : DATOS CIERRA A LA FUERZA TODO LO QUE QUEDE       *
001500*             : ABIERTO E IMPRIME EL REPORTE DE TRADES Y EL      *
001600*             : RESUMEN DE RESULTADOS.                            *
001700* ARCHIVOS    : INDIC (ENTRADA), TRADES (SALIDA), EQUITY(SALIDA)  *
001800*             : REPORT (SALIDA, IMPRESION)                       *
001900* PROGRAMA(S) : LLAMA A NGB020B (ADMINISTRADOR DE RIESGO)         *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.        NGB030B.
002300 AUTHOR.            E. PAZ.
002400 INSTALLATION.      CASA DE BOLSA CENTROAMERICANA.
002500 DATE-WRITTEN.      30/09/1991.
002600 DATE-COMPILED.
002700 SECURITY.          CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
002800                      DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
002900******************************************************************
003000*                    H I S T O R I A L   D E   C A M B I O S     *
003100******************************************************************
003200* 30/09/1991 EPAZ -------- VERSION INICIAL.  SOLO ABRIA Y CERRABA*
003300*                          POR STOP LOSS Y POR CIERRE FORZADO.   *
003400* 14/05/1992 EPAZ REQ-097  SE AGREGA TAKE PROFIT Y TIME STOP.    *
003500* 11/09/1993 HCAS REQ-141  SE AGREGA EL TRAILING STOP A PETICION *
003600*                          DE LA MESA DE OPERACIONES.            *
003700* 09/11/1992 HCAS -------- (ENTRADA DUPLICADA, VER REQ-118 EN    *
003800*                          NGB020B; SE DEJA POR TRAZABILIDAD).   *
003900* 30/06/1994 HCAS REQ-164  SE ENLAZA CON NGB020B PARA VALIDAR    *
004000*                          CADA ENTRADA CONTRA LOS LIMITES DE    *
004100*                          PORTAFOLIO Y LA PERDIDA SEMANAL.      *
004200* 17/04/1996 EPAZ REQ-201  SE PROPAGA EL CANDADO DE NEGOCIACION  *
004300*                          DEVUELTO POR NGB020B AL REPORTE.      *
004400* 11/09/1998 EPAZ Y2K-014  REVISION DE SIGLO.  LAS FECHAS DE     *
004500*                          BARRAS YA VENIAN CON ANIO DE 4        *
004600*                          DIGITOS, NO HUBO CAMBIOS DE CODIGO.   *
004700* 05/01/1999 EPAZ Y2K-014  PRUEBAS DE CIERRE DE SIGLO OK.        *
004800* 19/07/2003 MFLO REQ-255  SE AGREGA EL QUIEBRE POR DIA EN EL    *
004900*                          REPORTE DE DETALLE DE TRADES.        *
005000* 15/02/2024 PEDR TKT-40871 SE ESTANDARIZAN LOS COPY DE LAYOUTS  *
005100*                          (NGBIND/NGBPOS/NGBTRD/NGBEQU/NGBPRM). *
005200* 21/11/2024 JMLR TKT-42055 SE AGREGA EL DRAWDOWN MAXIMO Y EL    *
005300*                          DESLIZAMIENTO TOTAL AL RESUMEN FINAL. *
005400* 10/03/2025 SVEG TKT-42920 CORRECCION DE AUDITORIA: SE ARMA UNA *
005500*                          TABLA CON TODOS LOS TICKERS DE LA     *
005600*                          MISMA MARCA DE TIEMPO ANTES DE TOCAR  *
005700*                          POS-HIGHEST, SALIDAS O ENTRADAS.      *
005800*                          ANTES SE PROCESABA TICKER POR TICKER  *
005900*                          SEGUN LLEGABA DEL SORT Y UNA ENTRADA  *
006000*                          QUE ORDENARA ANTES QUE LA SALIDA DE   *
006100*                          OTRO TICKER EN LA MISMA MARCA PODIA   *
006200*                          RECHAZARSE CONTRA EL CUPO Y EL        *
006300*                          EFECTIVO VIEJOS, SIN VER EL ESPACIO   *
006400*                          QUE LA SALIDA ACABABA DE LIBERAR.     *
006500* 17/03/2025 SVEG TKT-42935 SE AGREGA VALIDACION EXPLICITA DE    *
006600*                          EFECTIVO DISPONIBLE CONTRA EL COSTO   *
006700*                          DE ENTRADA (YA CON DESLIZAMIENTO Y    *
006800*                          COMISION) ANTES DE ABRIR LA POSICION. *
006900*                          EL CHEQUEO DE NGB020B (VALOR VRS.     *
007000*                          EQUITY) NO ES SUFICIENTE PORQUE EL    *
007100*                          EQUITY INCLUYE POSICIONES ABIERTAS Y  *
007200*                          NO CONSIDERA EL DESLIZAMIENTO.        *
007300* 24/03/2025 SVEG TKT-42941 EL ENCABEZADO DEL REPORTE DE TRADES  *
007400*                          NO TRAIA LAS COLUMNAS P&L % NI EXIT   *
007500*                          REASON, AUNQUE LA LINEA DE DETALLE SI *
007600*                          LAS IMPRIME DESDE HACE TIEMPO.  SE    *
007700*                          COMPLETA EL STRING DEL ENCABEZADO.    *
007800* 24/03/2025 SVEG TKT-42942 SE ACLARA EL COMENTARIO DE LA        *
007900*                          BUSQUEDA LINEAL EN LA TABLA DE        *
008000*                          POSICIONES A PETICION DE AUDITORIA    *
008100*                          DE DOCUMENTACION.                     *
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     CURRENCY SIGN IS '$'
008700     CLASS DIGITO-VALIDO IS '0' THRU '9'
008800     UPSI-0 ON  STATUS IS NGB-DIAGNOSTICO-ON
008900            OFF STATUS IS NGB-DIAGNOSTICO-OFF.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT INDIC   ASSIGN TO INDIC
009300                    ORGANIZATION IS LINE SEQUENTIAL
009400                    FILE STATUS  IS FS-INDIC.
009500     SELECT SORTWK  ASSIGN TO SORTWK1.
009600     SELECT TRADES  ASSIGN TO TRADES
009700                    ORGANIZATION IS LINE SEQUENTIAL
009800                    FILE STATUS  IS FS-TRADES.
009900     SELECT EQUITY  ASSIGN TO EQUITY
010000                    ORGANIZATION IS LINE SEQUENTIAL
010100                    FILE STATUS  IS FS-EQUITY.
010200     SELECT REPORT  ASSIGN TO REPORT
010300                    ORGANIZATION IS LINE SEQUENTIAL
010400                    FILE STATUS  IS FS-REPORT.
010500*
010600 DATA DIVISION.
010700 FILE SECTION.
010800*   ARCHIVO DE INDICADORES YA CALCULADOS POR NGB010B. SE LEE UN
010900*   REGISTRO CRUDO A LA VEZ DENTRO DEL INPUT PROCEDURE DEL SORT;
011000*   SE USA UN PREFIJO DISTINTO (II-) PORQUE LOS NOMBRES IND- DE
011100*   ESTE MISMO LAYOUT SE VUELVEN A USAR ABAJO PARA EL REGISTRO
011200*   DEL SORTWK, QUE ES EL QUE MANEJA TODA LA LOGICA DE NEGOCIO.
011300 FD  INDIC.
011400 01  II-REGISTRO-ENTRADA.
011500     05  II-TICKER               PIC X(8).
011600     05  II-DATE                 PIC 9(8).
011700     05  II-DATE-R REDEFINES II-DATE.
011800         10  II-DATE-ANIO        PIC 9(4).
011900         10  II-DATE-MES         PIC 9(2).
012000         10  II-DATE-DIA         PIC 9(2).
012100     05  II-TIME                 PIC 9(4).
012200     05  II-OPEN                 PIC S9(5)V9(4).
012300     05  II-HIGH                 PIC S9(5)V9(4).
012400     05  II-LOW                  PIC S9(5)V9(4).
012500     05  II-CLOSE                PIC S9(5)V9(4).
012600     05  II-VOLUME               PIC 9(9).
012700     05  II-SMA-50               PIC S9(5)V9(4).
012800     05  II-RSI                  PIC S9(3)V9(2).
012900     05  II-ATR                  PIC S9(5)V9(4).
013000     05  II-VOL-MA               PIC 9(9)V9(2).
013100     05  II-VOL-RATIO            PIC S9(3)V9(2).
013200     05  II-VALID-FLG            PIC X.
013300     05  FILLER                  PIC X(10).
013400*   REGISTRO DE TRABAJO DEL SORT.  QUEDA ORDENADO GLOBALMENTE POR
013500*   FECHA + HORA + TICKER (ASI LO PIDE EL MOTOR DE REGLAS, QUE
013600*   NECESITA PROCESAR TODOS LOS TICKERS DE UNA MISMA MARCA DE
013700*   TIEMPO ANTES DE PASAR A LA SIGUIENTE).
013800 SD  SORTWK.
013900 01  IND-REGISTRO.
014000     05  IND-TICKER              PIC X(8).
014100     05  IND-DATE                PIC 9(8).
014200     05  IND-DATE-R REDEFINES IND-DATE.
014300         10  IND-DATE-ANIO       PIC 9(4).
014400         10  IND-DATE-MES        PIC 9(2).
014500         10  IND-DATE-DIA        PIC 9(2).
014600     05  IND-TIME                PIC 9(4).
014700     05  IND-OPEN                PIC S9(5)V9(4).
014800     05  IND-HIGH                PIC S9(5)V9(4).
014900     05  IND-LOW                 PIC S9(5)V9(4).
015000     05  IND-CLOSE               PIC S9(5)V9(4).
015100     05  IND-VOLUME              PIC 9(9).
015200     05  IND-SMA-50              PIC S9(5)V9(4).
015300     05  IND-RSI                 PIC S9(3)V9(2).
015400     05  IND-ATR                 PIC S9(5)V9(4).
015500     05  IND-VOL-MA              PIC 9(9)V9(2).
015600     05  IND-VOL-RATIO           PIC S9(3)V9(2).
015700     05  IND-VALID-FLG           PIC X.
015800         88  IND-INDICADORES-OK          VALUE 'Y'.
015900         88  IND-INDICADORES-NO-OK       VALUE 'N'.
016000     05  FILLER                  PIC X(10).
016100 FD  TRADES.
016200     COPY NGBTRD.
016300 FD  EQUITY.
016400     COPY NGBEQU.
016500 FD  REPORT.
016600 01  LINEA-REPORTE               PIC X(132).
016700*
016800 WORKING-STORAGE SECTION.
016900******************************************************************
017000*              PARAMETROS FIJOS DE LA REGLA DE NEGOCIO           *
017100******************************************************************
017200     COPY NGBPRM.
017300******************************************************************
017400*              TABLA DE POSICIONES ABIERTAS                     *
017500******************************************************************
017600     COPY NGBPOS.
017700******************************************************************
017800*              INDICADORES DE ESTADO DE ARCHIVOS                *
017900******************************************************************
018000 01  WKS-FS-STATUS.
018100     05  FS-INDIC                PIC 9(02) VALUE 0.
018200     05  FS-TRADES               PIC 9(02) VALUE 0.
018300     05  FS-EQUITY               PIC 9(02) VALUE 0.
018400     05  FS-REPORT               PIC 9(02) VALUE 0.
018500     05  FILLER                  PIC X(04).
018600******************************************************************
018700*              BANDERAS DE CONTROL DEL LOTE                     *
018800******************************************************************
018900 01  WKS-BANDERAS.
019000     05  WKS-FIN-ENTRADA-FLG     PIC X     VALUE 'N'.
019100         88  WKS-FIN-ENTRADA               VALUE 'Y'.
019200     05  WKS-FIN-SALIDA-FLG      PIC X     VALUE 'N'.
019300         88  WKS-FIN-SALIDA                VALUE 'Y'.
019400     05  WKS-PRIMERA-MARCA-FLG   PIC X     VALUE 'Y'.
019500         88  WKS-PRIMERA-MARCA             VALUE 'Y'.
019600     05  WKS-HAY-TRADES-FLG      PIC X     VALUE 'N'.
019700         88  WKS-HAY-TRADES-PREVIOS         VALUE 'Y'.
019800     05  FILLER                  PIC X(04).
019900******************************************************************
020000*              CUENTA DE EFECTIVO Y CURVA DE EQUITY              *
020100******************************************************************
020200 01  WKS-CUENTA-EFECTIVO.
020300     05  WKS-CASH                PIC S9(9)V9(2) VALUE 0.
020400     05  WKS-VALOR-POS-TICK      PIC S9(9)V9(2) VALUE 0.
020500     05  WKS-EQUITY-ACTUAL       PIC S9(9)V9(2) VALUE 0.
020600     05  WKS-DRAWDOWN-TICK       PIC S9(3)V9(2) VALUE 0.
020700     05  WKS-DRAWDOWN-MAXIMO     PIC S9(3)V9(2) VALUE 0.
020800     05  FILLER                  PIC X(06).
020900******************************************************************
021000*              MARCA DE TIEMPO ANTERIOR (CONTROL DE GRUPO)       *
021100******************************************************************
021200 01  WKS-MARCA-ANTERIOR.
021300     05  WKS-FECHA-ANTERIOR      PIC 9(08) VALUE 0.
021400     05  WKS-HORA-ANTERIOR       PIC 9(04) VALUE 0.
021500     05  WKS-FECHA-MARCA-BUF     PIC 9(08) VALUE 0.
021600     05  WKS-HORA-MARCA-BUF      PIC 9(04) VALUE 0.
021700     05  FILLER                  PIC X(04).
021800******************************************************************
021900*              TABLA DE UNA MARCA DE TIEMPO (TODOS LOS TICKERS   *
022000*              QUE CAEN EN LA MISMA FECHA+HORA).  SE LLENA EN LA *
022100*              SECCION DE SALIDA DEL SORT ANTES DE TOCAR         *
022200*              POS-HIGHEST NI PROBAR SALIDAS O ENTRADAS, PARA    *
022300*              QUE LAS TRES PASADAS (MAS ALTO, SALIDAS, ENTRADAS)*
022400*              CUBRAN TODA LA MARCA ANTES DE SEGUIR CON LA       *
022500*              SIGUIENTE (VER TKT-42920).  HOLGURA DE 50 SOBRE   *
022600*              CUALQUIER CANTIDAD RAZONABLE DE TICKERS POR       *
022700*              MARCA, IGUAL QUE LA HOLGURA DE LA TABLA DE        *
022800*              POSICIONES (NGBPOS).                              *
022900******************************************************************
023000 77  WKS-CANT-MARCA              PIC 9(02) COMP VALUE 0.
023100 77  WKS-IDX-MARCA               PIC 9(02) COMP VALUE 0.
023200 01  WKS-TABLA-MARCA.
023300     05  WKS-ENTRADA-MARCA OCCURS 50 TIMES.
023400         10  MRC-TICKER          PIC X(8).
023500         10  MRC-DATE            PIC 9(8).
023600         10  MRC-TIME            PIC 9(4).
023700         10  MRC-OPEN            PIC S9(5)V9(4).
023800         10  MRC-HIGH            PIC S9(5)V9(4).
023900         10  MRC-LOW             PIC S9(5)V9(4).
024000         10  MRC-CLOSE           PIC S9(5)V9(4).
024100         10  MRC-VOLUME          PIC 9(9).
024200         10  MRC-SMA-50          PIC S9(5)V9(4).
024300         10  MRC-RSI             PIC S9(3)V9(2).
024400         10  MRC-ATR             PIC S9(5)V9(4).
024500         10  MRC-VOL-MA          PIC 9(9)V9(2).
024600         10  MRC-VOL-RATIO       PIC S9(3)V9(2).
024700         10  MRC-VALID-FLG       PIC X.
024800             88  MRC-INDICADORES-OK       VALUE 'Y'.
024900         10  FILLER              PIC X(04).
025000******************************************************************
025100*              CAMPOS DE TRABAJO DE LA REGLA DE ENTRADA          *
025200******************************************************************
025300 01  WKS-EVALUACION-ENTRADA.
025400     05  WKS-ENTRADA-APROBADA-FLG PIC X    VALUE 'N'.
025500         88  WKS-ENTRADA-APROBADA          VALUE 'Y'.
025600     05  WKS-MOTIVO-RECHAZO-ENT   PIC X(30) VALUE SPACES.
025700     05  FILLER                   PIC X(04).
025800 77  WKS-IDX-POSICION             PIC 9(02) COMP VALUE 0.
025900 77  WKS-IDX-BUSQUEDA             PIC 9(02) COMP VALUE 0.
026000 01  WKS-VALOR-POSICION-NUEVA     PIC S9(09)V9(02) VALUE 0.
026100 01  WKS-CANTIDAD-NUEVA           PIC 9(05) VALUE 0.
026200******************************************************************
026300*              CAMPOS DE TRABAJO DE SALIDA DE POSICION           *
026400******************************************************************
026500 01  WKS-PNL-PORCENTAJE           PIC S9(3)V9(2) VALUE 0.
026600 01  WKS-DD-DESDE-ALTO             PIC S9(3)V9(2) VALUE 0.
026700 01  WKS-RAZON-SALIDA              PIC X(20)      VALUE SPACES.
026800 01  WKS-HAY-SALIDA-FLG            PIC X          VALUE 'N'.
026900     88  WKS-HAY-SALIDA                           VALUE 'Y'.
027000******************************************************************
027100*              CAMPOS DE TRABAJO DE PUBLICACION DE TRADES        *
027200******************************************************************
027300 01  WKS-DESLIZAMIENTO             PIC S9(5)V9(4) VALUE 0.
027400 01  WKS-PRECIO-CON-DESLIZ         PIC S9(5)V9(4) VALUE 0.
027500 01  WKS-COSTO-ENTRADA             PIC S9(9)V9(2) VALUE 0.
027600 01  WKS-PRODUCTO-SALIDA           PIC S9(9)V9(2) VALUE 0.
027700 01  WKS-PNL-BRUTO                 PIC S9(9)V9(2) VALUE 0.
027800 01  WKS-PNL-NETO                  PIC S9(7)V9(2) VALUE 0.
027900 01  WKS-DESLIZ-TRADE-DLS          PIC S9(7)V9(2) VALUE 0.
028000******************************************************************
028100*              PARAMETROS PARA CALL A NGB020B                   *
028200******************************************************************
028300 01  WKS-PARAMETROS-RIESGO.
028400     05  WKS-R-ACCION            PIC X(08).
028500     05  WKS-R-FECHA-ACTUAL      PIC 9(08).
028600     05  WKS-R-VALOR-POSICION    PIC S9(09)V9(02).
028700     05  WKS-R-POSICIONES-ABIER  PIC 9(02) COMP.
028800     05  WKS-R-EQUITY-ACTUAL     PIC S9(09)V9(02).
028900     05  WKS-R-PNL-NETO-TRADE    PIC S9(07)V9(02).
029000     05  WKS-R-APROBADA-FLG      PIC X.
029100         88  WKS-R-APROBADA               VALUE 'Y'.
029200         88  WKS-R-RECHAZADA               VALUE 'N'.
029300     05  WKS-R-MOTIVO-RECHAZO    PIC X(20).
029400     05  WKS-R-DRAWDOWN-RESULT   PIC S9(03)V9(02).
029500     05  WKS-R-HALT-FLG          PIC X.
029600         88  WKS-R-NEGOCIACION-DETENIDA    VALUE 'Y'.
029700     05  FILLER                  PIC X(10).
029800******************************************************************
029900*              ACUMULADORES DE ESTADISTICAS FINALES              *
030000******************************************************************
030100 77  WKS-TOTAL-TRADES             PIC 9(05) COMP VALUE 0.
030200 77  WKS-TRADES-GANADORES         PIC 9(05) COMP VALUE 0.
030300 77  WKS-TRADES-PERDEDORES        PIC 9(05) COMP VALUE 0.
030400 01  WKS-SUMA-GANANCIAS           PIC S9(09)V9(02) VALUE 0.
030500 01  WKS-SUMA-PERDIDAS-ABS        PIC S9(09)V9(02) VALUE 0.
030600 01  WKS-GANANCIA-MAYOR           PIC S9(07)V9(02) VALUE 0.
030700 01  WKS-PERDIDA-MAYOR-ABS        PIC S9(07)V9(02) VALUE 0.
030800 01  WKS-PNL-ABS-TRADE            PIC S9(07)V9(02) VALUE 0.
030900 01  WKS-DESLIZAMIENTO-TOTAL      PIC S9(09)V9(02) VALUE 0.
031000******************************************************************
031100*              CONTROL DE QUIEBRE POR DIA (REPORTE DE TRADES)   *
031200******************************************************************
031300 01  WKS-FECHA-SUBTOTAL-ANT       PIC 9(08) VALUE 0.
031400 01  WKS-FECHA-SUBTOTAL-ANT-R REDEFINES WKS-FECHA-SUBTOTAL-ANT.
031500     05  WKS-FSA-ANIO             PIC 9(04).
031600     05  WKS-FSA-MES              PIC 9(02).
031700     05  WKS-FSA-DIA              PIC 9(02).
031800 77  WKS-TRADES-DEL-DIA           PIC 9(05) COMP VALUE 0.
031900 01  WKS-PNL-DEL-DIA-RPT          PIC S9(09)V9(02) VALUE 0.
032000 77  WKS-CONTADOR-LINEAS          PIC 9(05) COMP VALUE 0.
032100******************************************************************
032200*              MASCARAS PARA LOS RESULTADOS FINALES              *
032300******************************************************************
032400 01  WKS-MASCARA-DINERO           PIC -Z(6)9.99.
032500 01  WKS-MASCARA-PORCENTAJE       PIC -Z(2)9.99.
032600 01  WKS-MASCARA-ENTERO           PIC Z(5)9.
032700 01  WKS-ETIQUETA-RESUMEN         PIC X(36).
032800******************************************************************
032900*              LINEA DE DETALLE DEL REPORTE DE TRADES            *
033000******************************************************************
033100 01  WKS-LINEA-DETALLE.
033200     05  DET-TICKER              PIC X(8).
033300     05  FILLER                  PIC X(2)  VALUE SPACES.
033400     05  DET-ENTRY-DATE          PIC 9(8).
033500     05  FILLER                  PIC X(2)  VALUE SPACES.
033600     05  DET-ENTRY-TIME          PIC 9(4).
033700     05  FILLER                  PIC X(2)  VALUE SPACES.
033800     05  DET-EXIT-DATE           PIC 9(8).
033900     05  FILLER                  PIC X(2)  VALUE SPACES.
034000     05  DET-EXIT-TIME           PIC 9(4).
034100     05  FILLER                  PIC X(2)  VALUE SPACES.
034200     05  DET-ENTRY-PRICE         PIC Z(4)9.9999.
034300     05  FILLER                  PIC X(2)  VALUE SPACES.
034400     05  DET-EXIT-PRICE          PIC Z(4)9.9999.
034500     05  FILLER                  PIC X(2)  VALUE SPACES.
034600     05  DET-QUANTITY            PIC Z(4)9.
034700     05  FILLER                  PIC X(2)  VALUE SPACES.
034800     05  DET-PNL                 PIC -Z(5)9.99.
034900     05  FILLER                  PIC X(2)  VALUE SPACES.
035000     05  DET-PNL-PCT             PIC -Z(2)9.99.
035100     05  FILLER                  PIC X(2)  VALUE SPACES.
035200     05  DET-EXIT-REASON         PIC X(20).
035300     05  FILLER                  PIC X(11).
035400*
035500 PROCEDURE DIVISION.
035600******************************************************************
035700*               S E C C I O N    P R I N C I P A L               *
035800******************************************************************
035900 000-MAIN SECTION.
036000     PERFORM 100-INICIALIZAR
036100     PERFORM 200-ORDENA-Y-PROCESA
036200     PERFORM 950-IMPRIME-RESUMEN
036300     PERFORM 990-CERRAR-ARCHIVOS
036400     STOP RUN.
036500 000-MAIN-E. EXIT.
036600******************************************************************
036700*      I N I C I A L I Z A C I O N                               *
036800******************************************************************
036900 100-INICIALIZAR SECTION.
037000     DISPLAY '*****************************************'
037100     DISPLAY '* NGB030B - MOTOR DE REGLAS Y BACKTEST   *'
037200     DISPLAY '*****************************************'
037300     OPEN OUTPUT TRADES
037400     IF FS-TRADES NOT = 0
037500        DISPLAY 'ERROR AL ABRIR TRADES.  FILE STATUS = ' FS-TRADES
037600        MOVE 91 TO RETURN-CODE
037700        STOP RUN
037800     END-IF
037900     OPEN OUTPUT EQUITY
038000     IF FS-EQUITY NOT = 0
038100        DISPLAY 'ERROR AL ABRIR EQUITY.  FILE STATUS = ' FS-EQUITY
038200        MOVE 91 TO RETURN-CODE
038300        STOP RUN
038400     END-IF
038500     OPEN OUTPUT REPORT
038600     IF FS-REPORT NOT = 0
038700        DISPLAY 'ERROR AL ABRIR REPORT.  FILE STATUS = ' FS-REPORT
038800        MOVE 91 TO RETURN-CODE
038900        STOP RUN
039000     END-IF
039100     MOVE PRM-CAPITAL-INICIAL TO WKS-CASH
039200     PERFORM 110-INICIALIZA-TABLA-POSICIONES
039300     PERFORM 120-IMPRIME-ENCABEZADO-TRADES.
039400 100-INICIALIZAR-E. EXIT.
039500
039600 110-INICIALIZA-TABLA-POSICIONES SECTION.
039700     MOVE 0 TO POS-CANTIDAD-ABIERTAS
039800     MOVE 1 TO WKS-IDX-POSICION
039900     PERFORM 115-LIMPIA-UN-SLOT UNTIL WKS-IDX-POSICION > 20.
040000 110-INICIALIZA-TABLA-POSICIONES-E. EXIT.
040100
040200 115-LIMPIA-UN-SLOT SECTION.
040300     MOVE 'N' TO POS-ACTIVA-FLG (WKS-IDX-POSICION)
040400     ADD 1 TO WKS-IDX-POSICION.
040500 115-LIMPIA-UN-SLOT-E. EXIT.
040600
040700 120-IMPRIME-ENCABEZADO-TRADES SECTION.
040800     MOVE SPACES TO LINEA-REPORTE
040900     MOVE '        REPORTE DE DETALLE DE TRADES - NGB030B'
041000                                  TO LINEA-REPORTE
041100     WRITE LINEA-REPORTE
041200     MOVE SPACES TO LINEA-REPORTE
041300     WRITE LINEA-REPORTE
041400     MOVE SPACES TO LINEA-REPORTE
041500     STRING 'TICKER  ' 'ENTRY DATE' '  ' 'ENT.TIME' '  '
041600            'EXIT DATE ' '  ' 'EXT.TIME' '  ' 'ENTRY PRICE' '  '
041700            'EXIT PRICE ' '  ' 'QTY  ' '  ' 'P&L' '       '
041800            'P&L %' '  ' 'EXIT REASON'
041900            DELIMITED BY SIZE INTO LINEA-REPORTE
042000     WRITE LINEA-REPORTE
042100     MOVE SPACES TO LINEA-REPORTE
042200     MOVE ALL '-' TO LINEA-REPORTE
042300     WRITE LINEA-REPORTE.
042400 120-IMPRIME-ENCABEZADO-TRADES-E. EXIT.
042500******************************************************************
042600*      O R D E N A   E L   A R C H I V O   D E   I N D I C A D O R E S
042700*      GLOBALMENTE POR FECHA + HORA + TICKER Y LO PROCESA          *
042800******************************************************************
042900 200-ORDENA-Y-PROCESA SECTION.
043000     SORT SORTWK  ASCENDING KEY IND-DATE
043100                   ASCENDING KEY IND-TIME
043200                   ASCENDING KEY IND-TICKER
043300          INPUT PROCEDURE  IS 210-LEE-INDICADORES
043400          OUTPUT PROCEDURE IS 220-PROCESA-EN-ORDEN.
043500 200-ORDENA-Y-PROCESA-E. EXIT.
043600
043700 210-LEE-INDICADORES SECTION.
043800     OPEN INPUT INDIC
043900     IF FS-INDIC NOT = 0
044000        DISPLAY 'ERROR AL ABRIR INDIC.  FILE STATUS = ' FS-INDIC
044100        MOVE 91 TO RETURN-CODE
044200        STOP RUN
044300     END-IF
044400     PERFORM 215-LEE-Y-LIBERA-UNA UNTIL WKS-FIN-ENTRADA
044500     CLOSE INDIC.
044600 210-LEE-INDICADORES-E. EXIT.
044700
044800 215-LEE-Y-LIBERA-UNA SECTION.
044900     READ INDIC
045000        AT END SET WKS-FIN-ENTRADA TO TRUE
045100     END-READ
045200     IF NOT WKS-FIN-ENTRADA
045300        IF II-DATE IS NOT CLASS DIGITO-VALIDO
045400           DISPLAY 'INDIC: REGISTRO CON FECHA NO NUMERICA, '
045500                   'SE DESCARTA. TICKER=' II-TICKER
045600           GO TO 215-LEE-Y-LIBERA-UNA-E
045700        END-IF
045800        MOVE II-TICKER      TO IND-TICKER
045900        MOVE II-DATE        TO IND-DATE
046000        MOVE II-TIME        TO IND-TIME
046100        MOVE II-OPEN        TO IND-OPEN
046200        MOVE II-HIGH        TO IND-HIGH
046300        MOVE II-LOW         TO IND-LOW
046400        MOVE II-CLOSE       TO IND-CLOSE
046500        MOVE II-VOLUME      TO IND-VOLUME
046600        MOVE II-SMA-50      TO IND-SMA-50
046700        MOVE II-RSI         TO IND-RSI
046800        MOVE II-ATR         TO IND-ATR
046900        MOVE II-VOL-MA      TO IND-VOL-MA
047000        MOVE II-VOL-RATIO   TO IND-VOL-RATIO
047100        MOVE II-VALID-FLG   TO IND-VALID-FLG
047200        RELEASE IND-REGISTRO
047300     END-IF.
047400 215-LEE-Y-LIBERA-UNA-E. EXIT.
047500******************************************************************
047600*      P R O C E S A   L O S   I N D I C A D O R E S   Y A         *
047700*      ORDENADOS, UNA MARCA DE TIEMPO A LA VEZ                     *
047800******************************************************************
047900 220-PROCESA-EN-ORDEN SECTION.
048000     PERFORM 222-PRIMER-RETORNO
048100     PERFORM 225-ACUMULA-Y-QUIEBRA UNTIL WKS-FIN-SALIDA
048200     IF NOT WKS-PRIMERA-MARCA
048300        PERFORM 340-REGISTRA-EQUITY
048400     END-IF
048500     PERFORM 800-CIERRA-POSICIONES-FIN-DATOS.
048600 220-PROCESA-EN-ORDEN-E. EXIT.
048700
048800*   PRIMER RETORNO DEL SORT (LECTURA ADELANTADA), PARA QUE
048900*   225-ACUMULA-Y-QUIEBRA PUEDA COMPARAR LA FECHA+HORA DEL
049000*   REGISTRO QUE YA TIENE CONTRA LA DEL SIGUIENTE.
049100 222-PRIMER-RETORNO SECTION.
049200     RETURN SORTWK
049300        AT END SET WKS-FIN-SALIDA TO TRUE
049400     END-RETURN.
049500 222-PRIMER-RETORNO-E. EXIT.
049600
049700*   AGREGA EL REGISTRO YA LEIDO A LA TABLA DE LA MARCA DE TIEMPO
049800*   ACTUAL, RETORNA EL SIGUIENTE Y, SI ESE SIGUIENTE CAMBIA DE
049900*   FECHA U HORA (O SE TERMINARON LOS DATOS), PROCESA TODA LA
050000*   MARCA ACUMULADA ANTES DE SEGUIR (VER TKT-42920).
050100 225-ACUMULA-Y-QUIEBRA SECTION.
050200     PERFORM 226-AGREGA-A-LA-MARCA
050300     MOVE IND-DATE TO WKS-FECHA-MARCA-BUF
050400     MOVE IND-TIME TO WKS-HORA-MARCA-BUF
050500     RETURN SORTWK
050600        AT END SET WKS-FIN-SALIDA TO TRUE
050700     END-RETURN
050800     IF WKS-FIN-SALIDA OR
050900        IND-DATE NOT = WKS-FECHA-MARCA-BUF OR
051000        IND-TIME NOT = WKS-HORA-MARCA-BUF
051100        PERFORM 300-PROCESA-MARCA-DE-TIEMPO
051200     END-IF.
051300 225-ACUMULA-Y-QUIEBRA-E. EXIT.
051400
051500 226-AGREGA-A-LA-MARCA SECTION.
051600     IF WKS-CANT-MARCA >= 50
051700        DISPLAY '*** ERROR: MAS DE 50 TICKERS EN LA MISMA MARCA, '
051800                'TICKER=' IND-TICKER
051900        MOVE 91 TO RETURN-CODE
052000        PERFORM 990-CERRAR-ARCHIVOS
052100        STOP RUN
052200     END-IF
052300     ADD 1 TO WKS-CANT-MARCA
052400     MOVE IND-TICKER    TO MRC-TICKER    (WKS-CANT-MARCA)
052500     MOVE IND-DATE      TO MRC-DATE      (WKS-CANT-MARCA)
052600     MOVE IND-TIME      TO MRC-TIME      (WKS-CANT-MARCA)
052700     MOVE IND-OPEN      TO MRC-OPEN      (WKS-CANT-MARCA)
052800     MOVE IND-HIGH      TO MRC-HIGH      (WKS-CANT-MARCA)
052900     MOVE IND-LOW       TO MRC-LOW       (WKS-CANT-MARCA)
053000     MOVE IND-CLOSE     TO MRC-CLOSE     (WKS-CANT-MARCA)
053100     MOVE IND-VOLUME    TO MRC-VOLUME    (WKS-CANT-MARCA)
053200     MOVE IND-SMA-50    TO MRC-SMA-50    (WKS-CANT-MARCA)
053300     MOVE IND-RSI       TO MRC-RSI       (WKS-CANT-MARCA)
053400     MOVE IND-ATR       TO MRC-ATR       (WKS-CANT-MARCA)
053500     MOVE IND-VOL-MA    TO MRC-VOL-MA    (WKS-CANT-MARCA)
053600     MOVE IND-VOL-RATIO TO MRC-VOL-RATIO (WKS-CANT-MARCA)
053700     MOVE IND-VALID-FLG TO MRC-VALID-FLG (WKS-CANT-MARCA).
053800 226-AGREGA-A-LA-MARCA-E. EXIT.
053900******************************************************************
054000*      P R O C E S A   U N A   M A R C A   D E   T I E M P O       *
054100*      C O M P L E T A ( T O D O S  L O S  T I C K E R S  Q U E    *
054200*      C O M P A R T E N   F E C H A + H O R A ): SE ACTUALIZA     *
054300*      POS-HIGHEST DE TODOS, LUEGO SE PRUEBAN TODAS LAS SALIDAS Y  *
054400*      POR ULTIMO TODAS LAS ENTRADAS DE LA MARCA (TKT-42920).      *
054500******************************************************************
054600 300-PROCESA-MARCA-DE-TIEMPO SECTION.
054700     IF NOT WKS-PRIMERA-MARCA
054800        PERFORM 340-REGISTRA-EQUITY
054900     END-IF
055000     MOVE 'N' TO WKS-PRIMERA-MARCA-FLG
055100     MOVE 1 TO WKS-IDX-MARCA
055200     PERFORM 310-ACTUALIZA-MAS-ALTO
055300        UNTIL WKS-IDX-MARCA > WKS-CANT-MARCA
055400     MOVE 1 TO WKS-IDX-MARCA
055500     PERFORM 320-EVALUA-SALIDA
055600        UNTIL WKS-IDX-MARCA > WKS-CANT-MARCA
055700     MOVE 1 TO WKS-IDX-MARCA
055800     PERFORM 330-EVALUA-ENTRADA
055900        UNTIL WKS-IDX-MARCA > WKS-CANT-MARCA
056000     MOVE 1 TO WKS-IDX-MARCA
056100     PERFORM 335-ACUMULA-VALOR-TICK
056200        UNTIL WKS-IDX-MARCA > WKS-CANT-MARCA
056300     MOVE MRC-DATE (1) TO WKS-FECHA-ANTERIOR
056400     MOVE MRC-TIME (1) TO WKS-HORA-ANTERIOR
056500     MOVE 0 TO WKS-CANT-MARCA.
056600 300-PROCESA-MARCA-DE-TIEMPO-E. EXIT.
056700
056800 310-ACTUALIZA-MAS-ALTO SECTION.
056900     PERFORM 315-BUSCA-POSICION-TICKER
057000     IF WKS-IDX-BUSQUEDA > 0
057100        MOVE MRC-CLOSE (WKS-IDX-MARCA)
057200                    TO POS-ULTIMO-PRECIO (WKS-IDX-BUSQUEDA)
057300        IF MRC-CLOSE (WKS-IDX-MARCA) > POS-HIGHEST (WKS-IDX-BUSQUEDA)
057400           MOVE MRC-CLOSE (WKS-IDX-MARCA)
057500                    TO POS-HIGHEST (WKS-IDX-BUSQUEDA)
057600        END-IF
057700     END-IF
057800     ADD 1 TO WKS-IDX-MARCA.
057900 310-ACTUALIZA-MAS-ALTO-E. EXIT.
058000
058100*   BUSQUEDA SECUENCIAL EN LA TABLA DE POSICIONES ABIERTAS. LA
058200*   TABLA ES DE 20 ENTRADAS COMO MAXIMO (VER NGBPOS), UNA
058300*   BUSQUEDA LINEAL ES SUFICIENTE Y ES LA TECNICA ESTANDAR DE LA
058400*   MESA PARA TABLAS PEQUENAS EN MEMORIA.
058500 315-BUSCA-POSICION-TICKER SECTION.
058600     MOVE 0 TO WKS-IDX-BUSQUEDA
058700     MOVE 1 TO WKS-IDX-POSICION
058800     PERFORM 317-COMPARA-UN-SLOT UNTIL WKS-IDX-POSICION > 20.
058900 315-BUSCA-POSICION-TICKER-E. EXIT.
059000
059100 317-COMPARA-UN-SLOT SECTION.
059200     IF POS-SLOT-ACTIVA (WKS-IDX-POSICION) AND
059300        POS-TICKER (WKS-IDX-POSICION) = MRC-TICKER (WKS-IDX-MARCA)
059400        MOVE WKS-IDX-POSICION TO WKS-IDX-BUSQUEDA
059500     END-IF
059600     ADD 1 TO WKS-IDX-POSICION.
059700 317-COMPARA-UN-SLOT-E. EXIT.
059800******************************************************************
059900*      E V A L U A   L A S   4   R E G L A S   D E   S A L I D A   *
060000*      (SE PRUEBAN EN ORDEN, LA PRIMERA QUE DISPARA GANA)          *
060100******************************************************************
060200 320-EVALUA-SALIDA SECTION.
060300     PERFORM 315-BUSCA-POSICION-TICKER
060400     MOVE 'N' TO WKS-HAY-SALIDA-FLG
060500     IF WKS-IDX-BUSQUEDA > 0
060600        COMPUTE WKS-PNL-PORCENTAJE ROUNDED =
060700           (MRC-CLOSE (WKS-IDX-MARCA) -
060800            POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA))
060900            / POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA) * 100
061000        IF WKS-PNL-PORCENTAJE <= (PRM-STOP-LOSS-PORCENTAJE * -1)
061100           MOVE 'Y'         TO WKS-HAY-SALIDA-FLG
061200           MOVE 'STOP LOSS' TO WKS-RAZON-SALIDA
061300        ELSE
061400           IF WKS-PNL-PORCENTAJE >= PRM-TAKE-PROFIT-PORCENTAJE
061500              MOVE 'Y'           TO WKS-HAY-SALIDA-FLG
061600              MOVE 'TAKE PROFIT' TO WKS-RAZON-SALIDA
061700           ELSE
061800              IF MRC-TIME (WKS-IDX-MARCA) >= PRM-HORA-CIERRE-FORZADO
061900                 MOVE 'Y'         TO WKS-HAY-SALIDA-FLG
062000                 MOVE 'TIME STOP' TO WKS-RAZON-SALIDA
062100              ELSE
062200                 IF WKS-PNL-PORCENTAJE > PRM-TRAIL-DISPARO-PORCENT
062300                    COMPUTE WKS-DD-DESDE-ALTO ROUNDED =
062400                       (MRC-CLOSE (WKS-IDX-MARCA) -
062500                        POS-HIGHEST (WKS-IDX-BUSQUEDA))
062600                        / POS-HIGHEST (WKS-IDX-BUSQUEDA) * 100
062700                    IF WKS-DD-DESDE-ALTO <=
062800                       (PRM-TRAIL-RETROCESO-PORCENT * -1)
062900                       MOVE 'Y' TO WKS-HAY-SALIDA-FLG
063000                       MOVE 'TRAILING STOP' TO WKS-RAZON-SALIDA
063100                    END-IF
063200                 END-IF
063300              END-IF
063400           END-IF
063500        END-IF
063600        IF WKS-HAY-SALIDA
063700           PERFORM 750-CIERRA-POSICION
063800        END-IF
063900     END-IF
064000     ADD 1 TO WKS-IDX-MARCA.
064100 320-EVALUA-SALIDA-E. EXIT.
064200******************************************************************
064300*      E V A L U A   L A S   6   R E G L A S   D E   E N T R A D A *
064400*      (TODAS DEBEN CUMPLIRSE, SE PRUEBAN EN ORDEN)                *
064500******************************************************************
064600 330-EVALUA-ENTRADA SECTION.
064700     PERFORM 315-BUSCA-POSICION-TICKER
064800     IF WKS-IDX-BUSQUEDA = 0 AND
064900        MRC-INDICADORES-OK (WKS-IDX-MARCA)
065000        MOVE 'Y' TO WKS-ENTRADA-APROBADA-FLG
065100        MOVE SPACES TO WKS-MOTIVO-RECHAZO-ENT
065200        IF MRC-CLOSE (WKS-IDX-MARCA) < PRM-PRECIO-MINIMO OR
065300           MRC-CLOSE (WKS-IDX-MARCA) > PRM-PRECIO-MAXIMO
065400           MOVE 'N' TO WKS-ENTRADA-APROBADA-FLG
065500           MOVE 'FILTRO DE PRECIO' TO WKS-MOTIVO-RECHAZO-ENT
065600        ELSE
065700           IF MRC-TIME (WKS-IDX-MARCA) < PRM-HORA-INICIO-NEGOCIO OR
065800              MRC-TIME (WKS-IDX-MARCA) > PRM-HORA-FIN-NEGOCIO
065900              MOVE 'N' TO WKS-ENTRADA-APROBADA-FLG
066000              MOVE 'FILTRO DE HORA' TO WKS-MOTIVO-RECHAZO-ENT
066100           ELSE
066200              IF MRC-CLOSE (WKS-IDX-MARCA)
066300                 NOT > MRC-SMA-50 (WKS-IDX-MARCA)
066400                 MOVE 'N' TO WKS-ENTRADA-APROBADA-FLG
066500                 MOVE 'TENDENCIA (SMA-50)'
066600                                    TO WKS-MOTIVO-RECHAZO-ENT
066700              ELSE
066800                 IF MRC-RSI (WKS-IDX-MARCA) < PRM-RSI-MINIMO OR
066900                    MRC-RSI (WKS-IDX-MARCA) > PRM-RSI-MAXIMO
067000                    MOVE 'N' TO WKS-ENTRADA-APROBADA-FLG
067100                    MOVE 'MOMENTUM (RSI)'
067200                                    TO WKS-MOTIVO-RECHAZO-ENT
067300                 ELSE
067400                    IF MRC-VOL-RATIO (WKS-IDX-MARCA)
067500                       < PRM-VOL-RATIO-MINIMO
067600                       MOVE 'N' TO WKS-ENTRADA-APROBADA-FLG
067700                       MOVE 'VOLUMEN'
067800                                    TO WKS-MOTIVO-RECHAZO-ENT
067900                    ELSE
068000                       IF MRC-ATR (WKS-IDX-MARCA) < PRM-ATR-MINIMO
068100                          MOVE 'N' TO WKS-ENTRADA-APROBADA-FLG
068200                          MOVE 'VOLATILIDAD (ATR)'
068300                                    TO WKS-MOTIVO-RECHAZO-ENT
068400                       END-IF
068500                    END-IF
068600                 END-IF
068700              END-IF
068800           END-IF
068900        END-IF
069000        IF WKS-ENTRADA-APROBADA
069100           PERFORM 332-DIMENSIONA-Y-CONSULTA-RIESGO
069200        END-IF
069300     END-IF
069400     ADD 1 TO WKS-IDX-MARCA.
069500 330-EVALUA-ENTRADA-E. EXIT.
069600
069700*   YA PASO EL FILTRO DE LA REGLA DE NEGOCIO; SE CALCULA CUANTO
069800*   SE COMPRARIA Y SE CONSULTA A NGB020B SI EL PORTAFOLIO LO
069900*   PERMITE (POSICIONES ABIERTAS, EFECTIVO, PERDIDA DIARIA Y
070000*   SEMANAL, DRAWDOWN).  SI AMBOS APRUEBAN, SE VUELVE A VALIDAR
070100*   EL EFECTIVO DISPONIBLE CONTRA EL COSTO REAL DE LA ENTRADA
070200*   (YA CON DESLIZAMIENTO Y COMISION) ANTES DE ABRIR, PORQUE EL
070300*   CHEQUEO DE NGB020B COMPARA VALOR DE POSICION CONTRA EQUITY
070400*   (NO CONTRA EFECTIVO) Y NO INCLUYE EL DESLIZAMIENTO
070500*   (VER TKT-42935).
070600 332-DIMENSIONA-Y-CONSULTA-RIESGO SECTION.
070700     IF (WKS-CASH * PRM-PORCENTAJE-EFECTIVO / 100) <
070800        PRM-TAMANO-MAX-POSICION
070900        COMPUTE WKS-VALOR-POSICION-NUEVA ROUNDED =
071000           WKS-CASH * PRM-PORCENTAJE-EFECTIVO / 100
071100     ELSE
071200        MOVE PRM-TAMANO-MAX-POSICION TO WKS-VALOR-POSICION-NUEVA
071300     END-IF
071400     COMPUTE WKS-CANTIDAD-NUEVA =
071500        WKS-VALOR-POSICION-NUEVA / MRC-CLOSE (WKS-IDX-MARCA)
071600     IF WKS-CANTIDAD-NUEVA < PRM-ACCIONES-MINIMAS
071700        MOVE PRM-ACCIONES-MINIMAS TO WKS-CANTIDAD-NUEVA
071800     END-IF
071900     COMPUTE WKS-VALOR-POSICION-NUEVA ROUNDED =
072000        MRC-CLOSE (WKS-IDX-MARCA) * WKS-CANTIDAD-NUEVA
072100     MOVE 'VALIDA'            TO WKS-R-ACCION
072200     MOVE MRC-DATE (WKS-IDX-MARCA) TO WKS-R-FECHA-ACTUAL
072300     MOVE WKS-VALOR-POSICION-NUEVA TO WKS-R-VALOR-POSICION
072400     MOVE POS-CANTIDAD-ABIERTAS    TO WKS-R-POSICIONES-ABIER
072500     MOVE WKS-EQUITY-ACTUAL   TO WKS-R-EQUITY-ACTUAL
072600     CALL 'NGB020B' USING WKS-PARAMETROS-RIESGO
072700     IF WKS-R-APROBADA
072800        COMPUTE WKS-DESLIZAMIENTO ROUNDED =
072900           MRC-CLOSE (WKS-IDX-MARCA) * PRM-DESLIZAMIENTO-PORCENT / 100
073000        COMPUTE WKS-PRECIO-CON-DESLIZ ROUNDED =
073100           MRC-CLOSE (WKS-IDX-MARCA) + WKS-DESLIZAMIENTO
073200        COMPUTE WKS-COSTO-ENTRADA ROUNDED =
073300           (WKS-PRECIO-CON-DESLIZ * WKS-CANTIDAD-NUEVA) +
073400           PRM-COMISION-POR-TRADE
073500        IF WKS-COSTO-ENTRADA <= WKS-CASH
073600           PERFORM 700-ABRE-POSICION
073700        END-IF
073800     END-IF.
073900 332-DIMENSIONA-Y-CONSULTA-RIESGO-E. EXIT.
074000
074100******************************************************************
074200*      A C U M U L A   E L   V A L O R   D E   M E R C A D O   D E *
074300*      LA   P O S I C I O N   D E   E S T E   T I C K E R   ( S I  *
074400*      TIENE UNA ABIERTA) PARA EL PUNTO DE EQUITY DE ESTA MARCA   *
074500*      DE TIEMPO.                                                 *
074600******************************************************************
074700 335-ACUMULA-VALOR-TICK SECTION.
074800     PERFORM 315-BUSCA-POSICION-TICKER
074900     IF WKS-IDX-BUSQUEDA > 0
075000        COMPUTE WKS-VALOR-POS-TICK ROUNDED = WKS-VALOR-POS-TICK +
075100           (MRC-CLOSE (WKS-IDX-MARCA) * POS-QUANTITY (WKS-IDX-BUSQUEDA))
075200     END-IF
075300     ADD 1 TO WKS-IDX-MARCA.
075400 335-ACUMULA-VALOR-TICK-E. EXIT.
075500
075600******************************************************************
075700*      G R A B A   U N   P U N T O   D E   L A   C U R V A   D E   *
075800*      E Q U I T Y    P A R A    L A    M A R C A    A N T E R I O R
075900******************************************************************
076000 340-REGISTRA-EQUITY SECTION.
076100     COMPUTE WKS-EQUITY-ACTUAL = WKS-CASH + WKS-VALOR-POS-TICK
076200     MOVE 'EQUITY'            TO WKS-R-ACCION
076300     MOVE WKS-FECHA-ANTERIOR  TO WKS-R-FECHA-ACTUAL
076400     MOVE WKS-EQUITY-ACTUAL   TO WKS-R-EQUITY-ACTUAL
076500     CALL 'NGB020B' USING WKS-PARAMETROS-RIESGO
076600     MOVE WKS-R-DRAWDOWN-RESULT TO WKS-DRAWDOWN-TICK
076700     IF WKS-DRAWDOWN-TICK > WKS-DRAWDOWN-MAXIMO
076800        MOVE WKS-DRAWDOWN-TICK TO WKS-DRAWDOWN-MAXIMO
076900     END-IF
077000     MOVE WKS-FECHA-ANTERIOR  TO EQ-DATE
077100     MOVE WKS-HORA-ANTERIOR   TO EQ-TIME
077200     MOVE WKS-EQUITY-ACTUAL   TO EQ-EQUITY
077300     MOVE WKS-CASH            TO EQ-CASH
077400     MOVE WKS-VALOR-POS-TICK  TO EQ-POS-VALUE
077500     MOVE WKS-DRAWDOWN-TICK   TO EQ-DRAWDOWN
077600     MOVE POS-CANTIDAD-ABIERTAS TO EQ-NUM-POS
077700     WRITE EQ-REGISTRO
077800     IF FS-EQUITY NOT = 0
077900        DISPLAY 'ERROR AL ESCRIBIR EQUITY.  FS = ' FS-EQUITY
078000        MOVE 91 TO RETURN-CODE
078100        PERFORM 990-CERRAR-ARCHIVOS
078200        STOP RUN
078300     END-IF
078400     MOVE 0 TO WKS-VALOR-POS-TICK.
078500 340-REGISTRA-EQUITY-E. EXIT.
078600******************************************************************
078700*      A B R E   U N A   P O S I C I O N   N U E V A               *
078800******************************************************************
078900 700-ABRE-POSICION SECTION.
079000*   EL DESLIZAMIENTO, EL PRECIO CON DESLIZAMIENTO Y EL COSTO DE
079100*   ENTRADA YA FUERON CALCULADOS Y VALIDADOS CONTRA EL EFECTIVO
079200*   POR 332-DIMENSIONA-Y-CONSULTA-RIESGO (VER TKT-42935).
079300     PERFORM 705-BUSCA-SLOT-LIBRE
079400     IF WKS-IDX-BUSQUEDA > 0
079500        MOVE 'Y'                TO POS-ACTIVA-FLG (WKS-IDX-BUSQUEDA)
079600        MOVE MRC-TICKER (WKS-IDX-MARCA) TO POS-TICKER (WKS-IDX-BUSQUEDA)
079700        MOVE MRC-DATE (WKS-IDX-MARCA)
079800                                TO POS-ENTRY-DATE (WKS-IDX-BUSQUEDA)
079900        MOVE MRC-TIME (WKS-IDX-MARCA)
080000                                TO POS-ENTRY-TIME (WKS-IDX-BUSQUEDA)
080100        MOVE WKS-PRECIO-CON-DESLIZ
080200                                TO POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA)
080300        MOVE WKS-CANTIDAD-NUEVA TO POS-QUANTITY  (WKS-IDX-BUSQUEDA)
080400        COMPUTE POS-STOP-LOSS (WKS-IDX-BUSQUEDA) ROUNDED =
080500           MRC-CLOSE (WKS-IDX-MARCA) *
080600              (1 - (PRM-STOP-LOSS-PORCENTAJE / 100))
080700        COMPUTE POS-TAKE-PROFIT (WKS-IDX-BUSQUEDA) ROUNDED =
080800           MRC-CLOSE (WKS-IDX-MARCA) *
080900              (1 + (PRM-TAKE-PROFIT-PORCENTAJE / 100))
081000        MOVE WKS-PRECIO-CON-DESLIZ
081100                                TO POS-HIGHEST (WKS-IDX-BUSQUEDA)
081200        SUBTRACT WKS-COSTO-ENTRADA FROM WKS-CASH
081300        ADD 1 TO POS-CANTIDAD-ABIERTAS
081400     END-IF.
081500 700-ABRE-POSICION-E. EXIT.
081600
081700 705-BUSCA-SLOT-LIBRE SECTION.
081800     MOVE 0 TO WKS-IDX-BUSQUEDA
081900     MOVE 1 TO WKS-IDX-POSICION
082000     PERFORM 707-PRUEBA-UN-SLOT-LIBRE UNTIL WKS-IDX-POSICION > 20.
082100 705-BUSCA-SLOT-LIBRE-E. EXIT.
082200
082300 707-PRUEBA-UN-SLOT-LIBRE SECTION.
082400     IF WKS-IDX-BUSQUEDA = 0 AND
082500        POS-SLOT-LIBRE (WKS-IDX-POSICION)
082600        MOVE WKS-IDX-POSICION TO WKS-IDX-BUSQUEDA
082700     END-IF
082800     ADD 1 TO WKS-IDX-POSICION.
082900 707-PRUEBA-UN-SLOT-LIBRE-E. EXIT.
083000
083100******************************************************************
083200*      C I E R R A   L A   P O S I C I O N   D E L   T I C K E R   *
083300*      ACTUAL (WKS-IDX-BUSQUEDA YA APUNTA A ELLA)                  *
083400******************************************************************
083500 750-CIERRA-POSICION SECTION.
083600     COMPUTE WKS-DESLIZAMIENTO ROUNDED =
083700        MRC-CLOSE (WKS-IDX-MARCA) * PRM-DESLIZAMIENTO-PORCENT / 100
083800     COMPUTE WKS-PRECIO-CON-DESLIZ ROUNDED =
083900        MRC-CLOSE (WKS-IDX-MARCA) - WKS-DESLIZAMIENTO
084000     COMPUTE WKS-PRODUCTO-SALIDA ROUNDED =
084100        (WKS-PRECIO-CON-DESLIZ * POS-QUANTITY (WKS-IDX-BUSQUEDA))
084200        - PRM-COMISION-POR-TRADE
084300     COMPUTE WKS-PNL-BRUTO ROUNDED =
084400        (WKS-PRECIO-CON-DESLIZ - POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA))
084500         * POS-QUANTITY (WKS-IDX-BUSQUEDA)
084600     COMPUTE WKS-PNL-NETO ROUNDED =
084700        WKS-PNL-BRUTO - PRM-COMISION-POR-TRADE
084800     ADD WKS-PRODUCTO-SALIDA TO WKS-CASH
084900     COMPUTE WKS-DESLIZ-TRADE-DLS ROUNDED =
085000        (WKS-DESLIZAMIENTO * POS-QUANTITY (WKS-IDX-BUSQUEDA) * 2)
085100     MOVE POS-TICKER      (WKS-IDX-BUSQUEDA) TO TRD-TICKER
085200     MOVE POS-ENTRY-DATE  (WKS-IDX-BUSQUEDA) TO TRD-ENTRY-DATE
085300     MOVE POS-ENTRY-TIME  (WKS-IDX-BUSQUEDA) TO TRD-ENTRY-TIME
085400     MOVE MRC-DATE (WKS-IDX-MARCA)            TO TRD-EXIT-DATE
085500     MOVE MRC-TIME (WKS-IDX-MARCA)            TO TRD-EXIT-TIME
085600     MOVE POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA) TO TRD-ENTRY-PRICE
085700     MOVE WKS-PRECIO-CON-DESLIZ               TO TRD-EXIT-PRICE
085800     MOVE POS-QUANTITY    (WKS-IDX-BUSQUEDA) TO TRD-QUANTITY
085900     MOVE WKS-PNL-NETO                        TO TRD-PNL
086000     COMPUTE TRD-PNL-PCT ROUNDED =
086100        (WKS-PRECIO-CON-DESLIZ - POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA))
086200         / POS-ENTRY-PRICE (WKS-IDX-BUSQUEDA) * 100
086300     MOVE WKS-RAZON-SALIDA                    TO TRD-EXIT-REASON
086400     MOVE 'N' TO POS-ACTIVA-FLG (WKS-IDX-BUSQUEDA)
086500     SUBTRACT 1 FROM POS-CANTIDAD-ABIERTAS
086600     MOVE 'CIERRA'            TO WKS-R-ACCION
086700     MOVE MRC-DATE (WKS-IDX-MARCA) TO WKS-R-FECHA-ACTUAL
086800     MOVE WKS-PNL-NETO        TO WKS-R-PNL-NETO-TRADE
086900     CALL 'NGB020B' USING WKS-PARAMETROS-RIESGO
087000     PERFORM 900-ESCRIBE-TRADE.
087100 750-CIERRA-POSICION-E. EXIT.
087200******************************************************************
087300*      F I N   D E   D A T O S :   C I E R R A   A   L A   F U E R Z A
087400*      TODO LO QUE QUEDE ABIERTO, CON LA ULTIMA MARCA DE TIEMPO    *
087500*      VISTA PARA CADA TICKER (NO HAY MAS BARRAS QUE CONSULTAR).   *
087600******************************************************************
087700 800-CIERRA-POSICIONES-FIN-DATOS SECTION.
087800     MOVE 1 TO WKS-IDX-POSICION
087900     PERFORM 805-CIERRA-UNA-SI-ACTIVA UNTIL WKS-IDX-POSICION > 20.
088000 800-CIERRA-POSICIONES-FIN-DATOS-E. EXIT.
088100
088200 805-CIERRA-UNA-SI-ACTIVA SECTION.
088300     IF POS-SLOT-ACTIVA (WKS-IDX-POSICION)
088400        MOVE WKS-IDX-POSICION TO WKS-IDX-BUSQUEDA
088500        MOVE 1                TO WKS-IDX-MARCA
088600        MOVE POS-TICKER (WKS-IDX-BUSQUEDA) TO MRC-TICKER (WKS-IDX-MARCA)
088700        MOVE WKS-FECHA-ANTERIOR       TO MRC-DATE  (WKS-IDX-MARCA)
088800        MOVE WKS-HORA-ANTERIOR        TO MRC-TIME  (WKS-IDX-MARCA)
088900        MOVE POS-ULTIMO-PRECIO (WKS-IDX-BUSQUEDA)
089000                                      TO MRC-CLOSE (WKS-IDX-MARCA)
089100        MOVE 'END OF DATA'                  TO WKS-RAZON-SALIDA
089200        PERFORM 750-CIERRA-POSICION
089300     END-IF
089400     ADD 1 TO WKS-IDX-POSICION.
089500 805-CIERRA-UNA-SI-ACTIVA-E. EXIT.
089600******************************************************************
089700*      E S C R I B E   U N   T R A D E   C E R R A D O :   A R C H I V O
089800*      TRADES, LINEA DE DETALLE DEL REPORTE (CON QUIEBRE POR      *
089900*      DIA DE LA FECHA DE SALIDA) Y ACUMULADORES DE ESTADISTICAS. *
090000******************************************************************
090100 900-ESCRIBE-TRADE SECTION.
090200     WRITE TRD-REGISTRO
090300     IF FS-TRADES NOT = 0
090400        DISPLAY 'ERROR AL ESCRIBIR TRADES.  FS = ' FS-TRADES
090500        MOVE 91 TO RETURN-CODE
090600        PERFORM 990-CERRAR-ARCHIVOS
090700        STOP RUN
090800     END-IF
090900     PERFORM 910-CONTROL-QUIEBRE-DIA
091000     PERFORM 920-ACTUALIZA-ESTADISTICAS
091100     PERFORM 930-IMPRIME-LINEA-DETALLE.
091200 900-ESCRIBE-TRADE-E. EXIT.
091300
091400*   SI LA FECHA DE SALIDA CAMBIO RESPECTO AL TRADE ANTERIOR, SE
091500*   IMPRIME EL SUBTOTAL DEL DIA QUE SE ESTA CERRANDO Y SE
091600*   REINICIAN LOS CONTADORES DEL QUIEBRE.  LOS TRADES SE VAN
091700*   CERRANDO EN ORDEN CRONOLOGICO, ASI QUE LA FECHA DE SALIDA
091800*   NUNCA RETROCEDE.
091900 910-CONTROL-QUIEBRE-DIA SECTION.
092000     IF WKS-HAY-TRADES-PREVIOS AND
092100        TRD-EXIT-DATE NOT = WKS-FECHA-SUBTOTAL-ANT
092200        PERFORM 915-IMPRIME-SUBTOTAL-DIA
092300        MOVE 0 TO WKS-TRADES-DEL-DIA
092400        MOVE 0 TO WKS-PNL-DEL-DIA-RPT
092500     END-IF
092600     MOVE 'Y'             TO WKS-HAY-TRADES-FLG
092700     MOVE TRD-EXIT-DATE   TO WKS-FECHA-SUBTOTAL-ANT
092800     ADD 1                TO WKS-TRADES-DEL-DIA
092900     ADD TRD-PNL          TO WKS-PNL-DEL-DIA-RPT.
093000 910-CONTROL-QUIEBRE-DIA-E. EXIT.
093100
093200 915-IMPRIME-SUBTOTAL-DIA SECTION.
093300     MOVE SPACES TO LINEA-REPORTE
093400     MOVE WKS-TRADES-DEL-DIA TO WKS-MASCARA-ENTERO
093500     MOVE WKS-PNL-DEL-DIA-RPT TO WKS-MASCARA-DINERO
093600     STRING '  SUBTOTAL ' WKS-FSA-DIA '/' WKS-FSA-MES '/'
093700            WKS-FSA-ANIO
093800            '   TRADES=' WKS-MASCARA-ENTERO
093900            '   P&L=' WKS-MASCARA-DINERO
094000            DELIMITED BY SIZE INTO LINEA-REPORTE
094100     WRITE LINEA-REPORTE.
094200 915-IMPRIME-SUBTOTAL-DIA-E. EXIT.
094300
094400 920-ACTUALIZA-ESTADISTICAS SECTION.
094500     ADD 1 TO WKS-TOTAL-TRADES
094600     ADD WKS-DESLIZ-TRADE-DLS TO WKS-DESLIZAMIENTO-TOTAL
094700     IF TRD-PNL > 0
094800        ADD 1 TO WKS-TRADES-GANADORES
094900        ADD TRD-PNL TO WKS-SUMA-GANANCIAS
095000        IF TRD-PNL > WKS-GANANCIA-MAYOR
095100           MOVE TRD-PNL TO WKS-GANANCIA-MAYOR
095200        END-IF
095300     ELSE
095400        ADD 1 TO WKS-TRADES-PERDEDORES
095500        COMPUTE WKS-PNL-ABS-TRADE = TRD-PNL * -1
095600        ADD WKS-PNL-ABS-TRADE TO WKS-SUMA-PERDIDAS-ABS
095700        IF WKS-PNL-ABS-TRADE > WKS-PERDIDA-MAYOR-ABS
095800           MOVE WKS-PNL-ABS-TRADE TO WKS-PERDIDA-MAYOR-ABS
095900        END-IF
096000     END-IF.
096100 920-ACTUALIZA-ESTADISTICAS-E. EXIT.
096200
096300 930-IMPRIME-LINEA-DETALLE SECTION.
096400     MOVE SPACES          TO WKS-LINEA-DETALLE
096500     MOVE TRD-TICKER      TO DET-TICKER
096600     MOVE TRD-ENTRY-DATE  TO DET-ENTRY-DATE
096700     MOVE TRD-ENTRY-TIME  TO DET-ENTRY-TIME
096800     MOVE TRD-EXIT-DATE   TO DET-EXIT-DATE
096900     MOVE TRD-EXIT-TIME   TO DET-EXIT-TIME
097000     MOVE TRD-ENTRY-PRICE TO DET-ENTRY-PRICE
097100     MOVE TRD-EXIT-PRICE  TO DET-EXIT-PRICE
097200     MOVE TRD-QUANTITY    TO DET-QUANTITY
097300     MOVE TRD-PNL         TO DET-PNL
097400     MOVE TRD-PNL-PCT     TO DET-PNL-PCT
097500     MOVE TRD-EXIT-REASON TO DET-EXIT-REASON
097600     MOVE WKS-LINEA-DETALLE TO LINEA-REPORTE
097700     WRITE LINEA-REPORTE
097800     ADD 1 TO WKS-CONTADOR-LINEAS.
097900 930-IMPRIME-LINEA-DETALLE-E. EXIT.
098000******************************************************************
098100*      R E S U M E N   F I N A L   D E   R E S U L T A D O S       *
098200******************************************************************
098300 950-IMPRIME-RESUMEN SECTION.
098400     IF WKS-HAY-TRADES-PREVIOS
098500        PERFORM 915-IMPRIME-SUBTOTAL-DIA
098600     END-IF
098700     MOVE SPACES TO LINEA-REPORTE
098800     WRITE LINEA-REPORTE
098900     MOVE SPACES TO LINEA-REPORTE
099000     MOVE WKS-TOTAL-TRADES TO WKS-MASCARA-ENTERO
099100     STRING 'TOTAL DE TRADES EN EL REPORTE: ' WKS-MASCARA-ENTERO
099200            DELIMITED BY SIZE INTO LINEA-REPORTE
099300     WRITE LINEA-REPORTE
099400     MOVE SPACES TO LINEA-REPORTE
099500     WRITE LINEA-REPORTE
099600     MOVE SPACES TO LINEA-REPORTE
099700     MOVE '        RESUMEN DE RESULTADOS - NGB030B' TO LINEA-REPORTE
099800     WRITE LINEA-REPORTE
099900     MOVE SPACES TO LINEA-REPORTE
100000     MOVE ALL '-' TO LINEA-REPORTE
100100     WRITE LINEA-REPORTE
100200     MOVE 'CAPITAL INICIAL                    :' TO WKS-ETIQUETA-RESUMEN
100300     MOVE PRM-CAPITAL-INICIAL TO WKS-MASCARA-DINERO
100400     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
100500     MOVE 'EQUITY FINAL (SOLO EFECTIVO)       :' TO WKS-ETIQUETA-RESUMEN
100600     MOVE WKS-CASH TO WKS-MASCARA-DINERO
100700     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
100800     MOVE 'RETORNO TOTAL %                    :' TO WKS-ETIQUETA-RESUMEN
100900     COMPUTE WKS-MASCARA-PORCENTAJE ROUNDED =
101000        (WKS-CASH - PRM-CAPITAL-INICIAL) /
101100         PRM-CAPITAL-INICIAL * 100
101200     PERFORM 956-IMPRIME-ETIQUETA-VALOR-P
101300     MOVE 'DRAWDOWN MAXIMO %                  :' TO WKS-ETIQUETA-RESUMEN
101400     MOVE WKS-DRAWDOWN-MAXIMO TO WKS-MASCARA-PORCENTAJE
101500     PERFORM 956-IMPRIME-ETIQUETA-VALOR-P
101600     MOVE 'TOTAL DE TRADES                    :' TO WKS-ETIQUETA-RESUMEN
101700     MOVE WKS-TOTAL-TRADES TO WKS-MASCARA-ENTERO
101800     PERFORM 957-IMPRIME-ETIQUETA-VALOR-E
101900     MOVE 'TRADES GANADORES                   :' TO WKS-ETIQUETA-RESUMEN
102000     MOVE WKS-TRADES-GANADORES TO WKS-MASCARA-ENTERO
102100     PERFORM 957-IMPRIME-ETIQUETA-VALOR-E
102200     MOVE 'TRADES PERDEDORES                  :' TO WKS-ETIQUETA-RESUMEN
102300     MOVE WKS-TRADES-PERDEDORES TO WKS-MASCARA-ENTERO
102400     PERFORM 957-IMPRIME-ETIQUETA-VALOR-E
102500     MOVE 'PORCENTAJE DE ACIERTO %            :' TO WKS-ETIQUETA-RESUMEN
102600     IF WKS-TOTAL-TRADES > 0
102700        COMPUTE WKS-MASCARA-PORCENTAJE ROUNDED =
102800           WKS-TRADES-GANADORES / WKS-TOTAL-TRADES * 100
102900     ELSE
103000        MOVE 0 TO WKS-MASCARA-PORCENTAJE
103100     END-IF
103200     PERFORM 956-IMPRIME-ETIQUETA-VALOR-P
103300     MOVE 'FACTOR DE GANANCIA                 :' TO WKS-ETIQUETA-RESUMEN
103400     IF WKS-SUMA-PERDIDAS-ABS > 0
103500        COMPUTE WKS-MASCARA-PORCENTAJE ROUNDED =
103600           WKS-SUMA-GANANCIAS / WKS-SUMA-PERDIDAS-ABS
103700     ELSE
103800        MOVE 0 TO WKS-MASCARA-PORCENTAJE
103900     END-IF
104000     PERFORM 956-IMPRIME-ETIQUETA-VALOR-P
104100     MOVE 'GANANCIA PROMEDIO                  :' TO WKS-ETIQUETA-RESUMEN
104200     IF WKS-TRADES-GANADORES > 0
104300        COMPUTE WKS-MASCARA-DINERO ROUNDED =
104400           WKS-SUMA-GANANCIAS / WKS-TRADES-GANADORES
104500     ELSE
104600        MOVE 0 TO WKS-MASCARA-DINERO
104700     END-IF
104800     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
104900     MOVE 'PERDIDA PROMEDIO                   :' TO WKS-ETIQUETA-RESUMEN
105000     IF WKS-TRADES-PERDEDORES > 0
105100        COMPUTE WKS-MASCARA-DINERO ROUNDED =
105200           WKS-SUMA-PERDIDAS-ABS / WKS-TRADES-PERDEDORES
105300     ELSE
105400        MOVE 0 TO WKS-MASCARA-DINERO
105500     END-IF
105600     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
105700     MOVE 'GANANCIA MAYOR                     :' TO WKS-ETIQUETA-RESUMEN
105800     MOVE WKS-GANANCIA-MAYOR TO WKS-MASCARA-DINERO
105900     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
106000     MOVE 'PERDIDA MAYOR                      :' TO WKS-ETIQUETA-RESUMEN
106100     MOVE WKS-PERDIDA-MAYOR-ABS TO WKS-MASCARA-DINERO
106200     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
106300     MOVE 'DESLIZAMIENTO TOTAL                :' TO WKS-ETIQUETA-RESUMEN
106400     MOVE WKS-DESLIZAMIENTO-TOTAL TO WKS-MASCARA-DINERO
106500     PERFORM 955-IMPRIME-ETIQUETA-VALOR-D
106600     MOVE SPACES TO LINEA-REPORTE
106700     MOVE ALL '-' TO LINEA-REPORTE
106800     WRITE LINEA-REPORTE
106900*    NOTA: EL RATIO DE SHARPE NO SE CALCULA EN ESTE REPORTE, LA
107000*    MESA NO LO PIDIO PARA EL MOTOR DE REGLAS INTRADIA.
107100     .
107200 950-IMPRIME-RESUMEN-E. EXIT.
107300
107400*   PARRAFOS AUXILIARES DE IMPRESION ETIQUETA/VALOR PARA EL
107500*   RESUMEN.  CADA UNO ARMA UNA LINEA A PARTIR DE
107600*   WKS-ETIQUETA-RESUMEN Y LA MASCARA YA CARGADA POR EL LLAMADOR.
107700 955-IMPRIME-ETIQUETA-VALOR-D SECTION.
107800     MOVE SPACES TO LINEA-REPORTE
107900     STRING '  ' WKS-ETIQUETA-RESUMEN ' ' WKS-MASCARA-DINERO
108000            DELIMITED BY SIZE INTO LINEA-REPORTE
108100     WRITE LINEA-REPORTE.
108200 955-IMPRIME-ETIQUETA-VALOR-D-E. EXIT.
108300
108400 956-IMPRIME-ETIQUETA-VALOR-P SECTION.
108500     MOVE SPACES TO LINEA-REPORTE
108600     STRING '  ' WKS-ETIQUETA-RESUMEN ' ' WKS-MASCARA-PORCENTAJE
108700            DELIMITED BY SIZE INTO LINEA-REPORTE
108800     WRITE LINEA-REPORTE.
108900 956-IMPRIME-ETIQUETA-VALOR-P-E. EXIT.
109000
109100 957-IMPRIME-ETIQUETA-VALOR-E SECTION.
109200     MOVE SPACES TO LINEA-REPORTE
109300     STRING '  ' WKS-ETIQUETA-RESUMEN ' ' WKS-MASCARA-ENTERO
109400            DELIMITED BY SIZE INTO LINEA-REPORTE
109500     WRITE LINEA-REPORTE.
109600 957-IMPRIME-ETIQUETA-VALOR-E-E. EXIT.
109700******************************************************************
109800*      C I E R R E   D E   A R C H I V O S                         *
109900******************************************************************
110000 990-CERRAR-ARCHIVOS SECTION.
110100     CLOSE TRADES
110200     CLOSE EQUITY
110300     CLOSE REPORT.
110400 990-CERRAR-ARCHIVOS-E. EXIT.
