000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : H. CASTELLANOS                                   *
000400* APLICACION  : NEGOCIACION BURSATIL INTRADIA                    *
000500* PROGRAMA    : NGB010B                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE INDICADORES.  LEE LAS BARRAS DE PRECIO  *
000800*             : DE 5 MINUTOS (BARS) POR ACCION Y CALCULA, EN     *
000900*             : ORDEN DE FECHA/HORA POR TICKER, LA MEDIA MOVIL   *
001000*             : SIMPLE DE 50, EL RSI DE 14, EL RANGO VERDADERO   *
001100*             : PROMEDIO DE 14 (ATR) Y LA MEDIA MOVIL DE VOLUMEN *
001200*             : DE 20, DEJANDO EL RESULTADO EN INDICATORS.       *
001300* ARCHIVOS    : BARS=ENTRADA, INDICATORS=SALIDA                  *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.        NGB010B.
001800 AUTHOR.            H. CASTELLANOS.
001900 INSTALLATION.      CASA DE BOLSA CENTROAMERICANA.
002000 DATE-WRITTEN.      14/03/1989.
002100 DATE-COMPILED.
002200 SECURITY.          CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO
002300                     DE SISTEMAS. PROHIBIDA SU REPRODUCCION.
002400******************************************************************
002500*                    H I S T O R I A L   D E   C A M B I O S     *
002600******************************************************************
002700* 14/03/1989 HCAS -------- VERSION INICIAL. CALCULA UNICAMENTE  *
002800*                          LA MEDIA MOVIL SIMPLE DE 50 PARA LA   *
002900*                          PRUEBA PILOTO DE LA MESA.             *
003000* 02/08/1990 HCAS -------- SE AGREGA EL CALCULO DE RSI-14 A      *
003100*                          PETICION DE ANALISIS TECNICO.         *
003200* 22/01/1991 RSOL -------- SE AGREGA EL RANGO VERDADERO PROMEDIO *
003300*                          (ATR-14). COMPARTE VENTANA CON RSI.   *
003400* 09/11/1992 RSOL REQ-118  SE AGREGA MEDIA MOVIL DE VOLUMEN DE   *
003500*                          20 BARRAS Y LA RAZON DE VOLUMEN.      *
003600* 30/06/1994 HCAS REQ-164  SE CORRIGE EL REINICIO DE VENTANAS AL *
003700*                          CAMBIAR DE TICKER (QUEDABA RSI SUCIO).*
003800* 17/04/1996 EPAZ REQ-201  SE AGREGA BANDERA IND-VALID-FLG UNICA *
003900*                          PARA LAS CUATRO VENTANAS.             *
004000* 11/09/1998 EPAZ Y2K-014  REVISION DE SIGLO. WKS-FECHA-CORRIDA  *
004100*                          SE AMPLIA A AAAAMMDD DE 4 DIGITOS DE  *
004200*                          ANIO. NO SE ENCONTRARON MAS VENTANAS  *
004300*                          DE FECHA A 2 DIGITOS EN ESTE PROGRAMA.*
004400* 05/01/1999 EPAZ Y2K-014  PRUEBAS DE CIERRE DE SIGLO OK, SIN    *
004500*                          HALLAZGOS ADICIONALES.                *
004600* 19/07/2003 MFLO REQ-255  SE AGREGA VALIDACION DE TICKER CON    *
004700*                          CLASE DE CARACTER (SOLO A-Z Y 0-9).   *
004800* 28/02/2008 MFLO REQ-301  SE AGREGA SWITCH DE DIAGNOSTICO (UPSI)*
004900*                          PARA IMPRIMIR TOTALES POR TICKER EN   *
005000*                          CORRIDAS DE PRUEBA.                   *
005100* 15/02/2024 PEDR TKT-40871 SE ESTANDARIZA EL COPY DE PARAMETROS *
005200*                          (NGBPRM) PARA COMPARTIRLO CON NGB030B.*
005300* 03/06/2024 PEDR TKT-41190 SE AJUSTAN LOS PERIODOS DE VENTANA A *
005400*                          LOS VALORES DEL COPY (ANTES ESTABAN   *
005500*                          FIJOS EN EL CODIGO).                  *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CURRENCY SIGN IS '$'
006100     CLASS TICKER-VALIDO IS 'A' THRU 'Z' '0' THRU '9' SPACE
006200     UPSI-0 ON  STATUS IS NGB-DIAGNOSTICO-ON
006300            OFF STATUS IS NGB-DIAGNOSTICO-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT BARS   ASSIGN TO BARS
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-BARS.
006900
007000     SELECT INDIC  ASSIGN TO INDIC
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-INDIC.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900*   BARRAS DE PRECIO DE 5 MINUTOS, ENTRADA, ORDENADAS POR
008000*   TICKER Y LUEGO POR FECHA-HORA ASCENDENTE.
008100 FD  BARS.
008200     COPY NGBBAR.
008300*   BARRA MAS INDICADORES CALCULADOS, SALIDA.
008400 FD  INDIC.
008500     COPY NGBIND.
008600
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*              PARAMETROS FIJOS DE LA REGLA DE NEGOCIO           *
009000******************************************************************
009100     COPY NGBPRM.
009300******************************************************************
009400*              RECURSOS DE CONTROL DE ARCHIVO                    *
009500******************************************************************
009600 01  WKS-FS-STATUS.
009700     05  FS-BARS                     PIC X(02) VALUE '00'.
009800     05  FS-INDIC                    PIC X(02) VALUE '00'.
009850     05  FILLER                      PIC X(04).
009900******************************************************************
010000*              BANDERAS DE CONTROL                               *
010100******************************************************************
010200 01  WKS-BANDERAS.
010300     05  WKS-FIN-BARS                PIC 9(01) VALUE 0.
010400         88  FIN-BARS                          VALUE 1.
010500     05  WKS-HAY-CIERRE-ANTERIOR     PIC 9(01) VALUE 0.
010600         88  HAY-CIERRE-ANTERIOR               VALUE 1.
010650     05  FILLER                      PIC X(04).
010700******************************************************************
010800*              FECHA DE CORRIDA (SOLO PARA EL ENCABEZADO)        *
010900******************************************************************
011000 01  WKS-FECHA-CORRIDA               PIC 9(08) VALUE 0.
011100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011200     05  WKS-FC-ANIO                 PIC 9(04).
011300     05  WKS-FC-MES                  PIC 9(02).
011400     05  WKS-FC-DIA                  PIC 9(02).
011500******************************************************************
011600*              CONTROL DE TICKER Y CIFRAS DE CONTROL             *
011700******************************************************************
011800 77  WKS-CONTADOR-TICKERS            PIC 9(05) COMP VALUE 0.
011900 77  WKS-TOTAL-BARRAS-LEIDAS         PIC 9(07) COMP VALUE 0.
012000 77  WKS-TOTAL-BARRAS-ESCRITAS       PIC 9(07) COMP VALUE 0.
012100 01  WKS-TICKER-ANTERIOR             PIC X(08) VALUE SPACES.
012200******************************************************************
012300*              VENTANA DE CIERRES (SMA-50)                       *
012400******************************************************************
012500 01  WKS-FILLED-CLOSES               PIC 9(03) COMP VALUE 0.
012600 01  WKS-POS-CLOSES                  PIC 9(03) COMP VALUE 1.
012700 01  WKS-VENTANA-CLOSES.
012800     05  WKS-CLOSES  OCCURS 50 TIMES PIC S9(5)V9(4) VALUE 0.
012850     05  FILLER                      PIC X(04).
012900 01  WKS-SUMA-CLOSES                 PIC S9(7)V9(4) VALUE 0.
013000******************************************************************
013100*              VENTANA DE VOLUMEN (VOL-MA-20)                    *
013200******************************************************************
013300 01  WKS-FILLED-VOL                  PIC 9(03) COMP VALUE 0.
013400 01  WKS-POS-VOL                     PIC 9(03) COMP VALUE 1.
013500 01  WKS-VENTANA-VOLUMENES.
013600     05  WKS-VOLUMENES OCCURS 20 TIMES PIC 9(9) VALUE 0.
013650     05  FILLER                      PIC X(04).
013700 01  WKS-SUMA-VOLUMENES               PIC 9(11) VALUE 0.
013800******************************************************************
013900*              VENTANA COMPARTIDA DE 14 BARRAS (RSI Y ATR)       *
014000******************************************************************
014100 01  WKS-FILLED-14                    PIC 9(03) COMP VALUE 0.
014200 01  WKS-POS-14                       PIC 9(03) COMP VALUE 1.
014300 01  WKS-VENTANA-GANANCIAS.
014400     05  WKS-GANANCIAS OCCURS 14 TIMES PIC S9(5)V9(4) VALUE 0.
014450     05  FILLER                      PIC X(04).
014500 01  WKS-VENTANA-PERDIDAS.
014600     05  WKS-PERDIDAS  OCCURS 14 TIMES PIC S9(5)V9(4) VALUE 0.
014650     05  FILLER                      PIC X(04).
014700 01  WKS-VENTANA-RANGO-VERD.
014800     05  WKS-RANGO-VERD OCCURS 14 TIMES PIC S9(5)V9(4) VALUE 0.
014850     05  FILLER                      PIC X(04).
014900 01  WKS-SUMA-GANANCIAS               PIC S9(7)V9(4) VALUE 0.
015000 01  WKS-SUMA-PERDIDAS                PIC S9(7)V9(4) VALUE 0.
015100 01  WKS-SUMA-TR                      PIC S9(7)V9(4) VALUE 0.
015200******************************************************************
015300*              CAMPOS DE TRABAJO PARA EL CALCULO POR BARRA       *
015400******************************************************************
015500 01  WKS-CLOSE-ANTERIOR               PIC S9(5)V9(4) VALUE 0.
015600 01  WKS-DELTA                        PIC S9(5)V9(4) VALUE 0.
015700 01  WKS-GANANCIA-BARRA                PIC S9(5)V9(4) VALUE 0.
015800 01  WKS-PERDIDA-BARRA                 PIC S9(5)V9(4) VALUE 0.
015900 01  WKS-TR-BARRA                      PIC S9(5)V9(4) VALUE 0.
016000 01  WKS-TR-ALTO-BAJO                  PIC S9(5)V9(4) VALUE 0.
016100 01  WKS-TR-ALTO-CIERRE                PIC S9(5)V9(4) VALUE 0.
016200 01  WKS-TR-BAJO-CIERRE                PIC S9(5)V9(4) VALUE 0.
016300 01  WKS-PROMEDIO-GANANCIA             PIC S9(5)V9(4) VALUE 0.
016400 01  WKS-PROMEDIO-PERDIDA              PIC S9(5)V9(4) VALUE 0.
016500 01  WKS-RS                            PIC S9(5)V9(4) VALUE 0.
016600******************************************************************
016700*              MASCARAS PARA EL RESUMEN FINAL                    *
016800******************************************************************
016900 01  WKS-MASCARA                       PIC Z,ZZZ,ZZ9 VALUE ZEROS.
017000
017100******************************************************************
017200 PROCEDURE DIVISION.
017300******************************************************************
017400*               S E C C I O N    P R I N C I P A L               *
017500******************************************************************
017600 000-MAIN SECTION.
017700     PERFORM 100-INICIALIZAR
017800     PERFORM 300-PROCESA-BARRA UNTIL FIN-BARS
017900     PERFORM 900-CERRAR-ARCHIVOS
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300 100-INICIALIZAR SECTION.
018400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
018500     DISPLAY '=============================================='
018600     DISPLAY 'NGB010B - MOTOR DE INDICADORES TECNICOS'
018700     DISPLAY 'FECHA DE CORRIDA : ' WKS-FECHA-CORRIDA
018800     DISPLAY '=============================================='
018900     OPEN INPUT BARS
019000     IF FS-BARS NOT = '00'
019100        DISPLAY '*** ERROR AL ABRIR BARS, FILE STATUS: '
019200                FS-BARS
019300        STOP RUN
019400     END-IF
019500     OPEN OUTPUT INDIC
019600     IF FS-INDIC NOT = '00'
019700        DISPLAY '*** ERROR AL ABRIR INDICATORS, FILE STATUS: '
019800                FS-INDIC
019900        CLOSE BARS
020000        STOP RUN
020100     END-IF
020200     PERFORM 110-REINICIA-VENTANAS.
020300 100-INICIALIZAR-E. EXIT.
020400
020500 110-REINICIA-VENTANAS SECTION.
020600     MOVE SPACES  TO WKS-TICKER-ANTERIOR
020700     MOVE 0       TO WKS-FILLED-CLOSES
020800     MOVE 1       TO WKS-POS-CLOSES
020900     MOVE 0       TO WKS-SUMA-CLOSES
021000     MOVE 0       TO WKS-FILLED-VOL
021100     MOVE 1       TO WKS-POS-VOL
021200     MOVE 0       TO WKS-SUMA-VOLUMENES
021300     MOVE 0       TO WKS-FILLED-14
021400     MOVE 1       TO WKS-POS-14
021500     MOVE 0       TO WKS-SUMA-GANANCIAS
021600     MOVE 0       TO WKS-SUMA-PERDIDAS
021700     MOVE 0       TO WKS-SUMA-TR
021800     MOVE 0       TO WKS-HAY-CIERRE-ANTERIOR
021900     MOVE 0       TO WKS-CLOSE-ANTERIOR.
022000 110-REINICIA-VENTANAS-E. EXIT.
022100
022200******************************************************************
022300*              L E C T U R A   D E   B A R R A S                 *
022400******************************************************************
022500 200-LEER-BARRA SECTION.
022600     READ BARS
022700        AT END
022800           MOVE 1 TO WKS-FIN-BARS
022900     END-READ.
023000 200-LEER-BARRA-E. EXIT.
023100
023200******************************************************************
023300*              P R O C E S A   U N A   B A R R A                 *
023400******************************************************************
023500 300-PROCESA-BARRA SECTION.
023600     PERFORM 200-LEER-BARRA
023700     IF NOT FIN-BARS
023800        IF BAR-TICKER IS NOT TICKER-VALIDO
023900           DISPLAY '*** AVISO TICKER CON CARACTERES INVALIDOS: '
024000                   BAR-TICKER
024100        END-IF
024200        IF BAR-TICKER NOT = WKS-TICKER-ANTERIOR
024300           PERFORM 110-REINICIA-VENTANAS
024400           MOVE BAR-TICKER TO WKS-TICKER-ANTERIOR
024500           ADD 1 TO WKS-CONTADOR-TICKERS
024600        END-IF
024700        ADD 1 TO WKS-TOTAL-BARRAS-LEIDAS
024800        PERFORM 320-ACTUALIZA-SMA
024900        PERFORM 330-ACTUALIZA-RSI-ATR
025000        PERFORM 350-ACTUALIZA-VOL-MA
025100        PERFORM 360-CALCULA-VOL-RATIO
025200        PERFORM 370-DETERMINA-VALIDEZ
025300        PERFORM 380-ESCRIBE-INDICADOR
025400        MOVE BAR-CLOSE TO WKS-CLOSE-ANTERIOR
025500        MOVE 1         TO WKS-HAY-CIERRE-ANTERIOR
025600     END-IF.
025700 300-PROCESA-BARRA-E. EXIT.
025800
025900******************************************************************
026000*              S M A - 5 0   ( M E D I A   D E   C I E R R E S ) *
026100******************************************************************
026200 320-ACTUALIZA-SMA SECTION.
026300     IF WKS-FILLED-CLOSES < PRM-PERIODO-SMA
026400        ADD 1 TO WKS-FILLED-CLOSES
026500     ELSE
026600        SUBTRACT WKS-CLOSES (WKS-POS-CLOSES) FROM WKS-SUMA-CLOSES
026700     END-IF
026800     MOVE BAR-CLOSE TO WKS-CLOSES (WKS-POS-CLOSES)
026900     ADD  BAR-CLOSE TO WKS-SUMA-CLOSES
027000     ADD  1 TO WKS-POS-CLOSES
027100     IF WKS-POS-CLOSES > PRM-PERIODO-SMA
027200        MOVE 1 TO WKS-POS-CLOSES
027300     END-IF
027400     IF WKS-FILLED-CLOSES = PRM-PERIODO-SMA
027500        COMPUTE IND-SMA-50 ROUNDED =
027600                WKS-SUMA-CLOSES / WKS-FILLED-CLOSES
027700     ELSE
027800        MOVE 0 TO IND-SMA-50
027900     END-IF.
028000 320-ACTUALIZA-SMA-E. EXIT.
028100
028200******************************************************************
028300*              R S I - 1 4   Y   A T R - 1 4                     *
028400*              (COMPARTEN LA MISMA VENTANA DE 14 BARRAS PORQUE   *
028500*              AMBOS NECESITAN EL CIERRE ANTERIOR Y SE LLENAN    *
028600*              EXACTAMENTE AL MISMO RITMO)                       *
028700******************************************************************
028800 330-ACTUALIZA-RSI-ATR SECTION.
028900     IF HAY-CIERRE-ANTERIOR
029000        COMPUTE WKS-DELTA = BAR-CLOSE - WKS-CLOSE-ANTERIOR
029100        IF WKS-DELTA > 0
029200           MOVE WKS-DELTA TO WKS-GANANCIA-BARRA
029300           MOVE 0         TO WKS-PERDIDA-BARRA
029400        ELSE
029500           MOVE 0              TO WKS-GANANCIA-BARRA
029600           COMPUTE WKS-PERDIDA-BARRA = WKS-DELTA * -1
029700        END-IF
029800        PERFORM 341-CALCULA-RANGO-VERDADERO
029900        IF WKS-FILLED-14 < PRM-PERIODO-RSI
030000           ADD 1 TO WKS-FILLED-14
030100        ELSE
030200           SUBTRACT WKS-GANANCIAS  (WKS-POS-14)
030300                                    FROM WKS-SUMA-GANANCIAS
030400           SUBTRACT WKS-PERDIDAS   (WKS-POS-14)
030500                                    FROM WKS-SUMA-PERDIDAS
030600           SUBTRACT WKS-RANGO-VERD (WKS-POS-14) FROM WKS-SUMA-TR
030700        END-IF
030800        MOVE WKS-GANANCIA-BARRA TO WKS-GANANCIAS  (WKS-POS-14)
030900        MOVE WKS-PERDIDA-BARRA  TO WKS-PERDIDAS   (WKS-POS-14)
031000        MOVE WKS-TR-BARRA       TO WKS-RANGO-VERD (WKS-POS-14)
031100        ADD  WKS-GANANCIA-BARRA TO WKS-SUMA-GANANCIAS
031200        ADD  WKS-PERDIDA-BARRA  TO WKS-SUMA-PERDIDAS
031300        ADD  WKS-TR-BARRA       TO WKS-SUMA-TR
031400        ADD  1 TO WKS-POS-14
031500        IF WKS-POS-14 > PRM-PERIODO-RSI
031600           MOVE 1 TO WKS-POS-14
031700        END-IF
031800        IF WKS-FILLED-14 = PRM-PERIODO-RSI
031900           COMPUTE WKS-PROMEDIO-GANANCIA ROUNDED =
032000                   WKS-SUMA-GANANCIAS / WKS-FILLED-14
032100           COMPUTE WKS-PROMEDIO-PERDIDA ROUNDED =
032200                   WKS-SUMA-PERDIDAS / WKS-FILLED-14
032300           IF WKS-PROMEDIO-PERDIDA = 0
032400              MOVE 100 TO IND-RSI
032500           ELSE
032600              COMPUTE WKS-RS ROUNDED =
032700                      WKS-PROMEDIO-GANANCIA / WKS-PROMEDIO-PERDIDA
032800              COMPUTE IND-RSI ROUNDED =
032900                      100 - (100 / (1 + WKS-RS))
033000           END-IF
033100           COMPUTE IND-ATR ROUNDED = WKS-SUMA-TR / WKS-FILLED-14
033200        ELSE
033300           MOVE PRM-RSI-DEFECTO TO IND-RSI
033400           MOVE 0                TO IND-ATR
033500        END-IF
033600     ELSE
033700        MOVE PRM-RSI-DEFECTO TO IND-RSI
033800        MOVE 0                TO IND-ATR
033900     END-IF.
034000 330-ACTUALIZA-RSI-ATR-E. EXIT.
034100
034200 341-CALCULA-RANGO-VERDADERO SECTION.
034300     COMPUTE WKS-TR-ALTO-BAJO = BAR-HIGH - BAR-LOW
034400     COMPUTE WKS-TR-ALTO-CIERRE = BAR-HIGH - WKS-CLOSE-ANTERIOR
034500     IF WKS-TR-ALTO-CIERRE < 0
034600        COMPUTE WKS-TR-ALTO-CIERRE = WKS-TR-ALTO-CIERRE * -1
034700     END-IF
034800     COMPUTE WKS-TR-BAJO-CIERRE = BAR-LOW - WKS-CLOSE-ANTERIOR
034900     IF WKS-TR-BAJO-CIERRE < 0
035000        COMPUTE WKS-TR-BAJO-CIERRE = WKS-TR-BAJO-CIERRE * -1
035100     END-IF
035200     MOVE WKS-TR-ALTO-BAJO TO WKS-TR-BARRA
035300     IF WKS-TR-ALTO-CIERRE > WKS-TR-BARRA
035400        MOVE WKS-TR-ALTO-CIERRE TO WKS-TR-BARRA
035500     END-IF
035600     IF WKS-TR-BAJO-CIERRE > WKS-TR-BARRA
035700        MOVE WKS-TR-BAJO-CIERRE TO WKS-TR-BARRA
035800     END-IF.
035900 341-CALCULA-RANGO-VERDADERO-E. EXIT.
036000
036100******************************************************************
036200*              M E D I A   D E   V O L U M E N   D E   2 0       *
036300******************************************************************
036400 350-ACTUALIZA-VOL-MA SECTION.
036500     IF WKS-FILLED-VOL < PRM-PERIODO-VOL-MA
036600        ADD 1 TO WKS-FILLED-VOL
036700     ELSE
036800        SUBTRACT WKS-VOLUMENES (WKS-POS-VOL)
036900                                 FROM WKS-SUMA-VOLUMENES
037000     END-IF
037100     MOVE BAR-VOLUME TO WKS-VOLUMENES (WKS-POS-VOL)
037200     ADD  BAR-VOLUME TO WKS-SUMA-VOLUMENES
037300     ADD  1 TO WKS-POS-VOL
037400     IF WKS-POS-VOL > PRM-PERIODO-VOL-MA
037500        MOVE 1 TO WKS-POS-VOL
037600     END-IF
037700     IF WKS-FILLED-VOL = PRM-PERIODO-VOL-MA
037800        COMPUTE IND-VOL-MA ROUNDED =
037900                WKS-SUMA-VOLUMENES / WKS-FILLED-VOL
038000     ELSE
038100        MOVE 0 TO IND-VOL-MA
038200     END-IF.
038300 350-ACTUALIZA-VOL-MA-E. EXIT.
038400
038500 360-CALCULA-VOL-RATIO SECTION.
038600     IF WKS-FILLED-VOL = PRM-PERIODO-VOL-MA AND
038700        IND-VOL-MA NOT = 0
038800        COMPUTE IND-VOL-RATIO ROUNDED = BAR-VOLUME / IND-VOL-MA
038900     ELSE
039000        MOVE 0 TO IND-VOL-RATIO
039100     END-IF.
039200 360-CALCULA-VOL-RATIO-E. EXIT.
039300
039400 370-DETERMINA-VALIDEZ SECTION.
039500     IF WKS-FILLED-CLOSES = PRM-PERIODO-SMA    AND
039600        WKS-FILLED-14     = PRM-PERIODO-RSI    AND
039700        WKS-FILLED-VOL    = PRM-PERIODO-VOL-MA
039800        MOVE 'Y' TO IND-VALID-FLG
039900     ELSE
040000        MOVE 'N' TO IND-VALID-FLG
040100     END-IF.
040200 370-DETERMINA-VALIDEZ-E. EXIT.
040300
040400 380-ESCRIBE-INDICADOR SECTION.
040500     MOVE BAR-TICKER   TO IND-TICKER
040600     MOVE BAR-DATE     TO IND-DATE
040700     MOVE BAR-TIME     TO IND-TIME
040800     MOVE BAR-OPEN     TO IND-OPEN
040900     MOVE BAR-HIGH     TO IND-HIGH
041000     MOVE BAR-LOW      TO IND-LOW
041100     MOVE BAR-CLOSE    TO IND-CLOSE
041200     MOVE BAR-VOLUME   TO IND-VOLUME
041300     WRITE IND-REGISTRO
041400     IF FS-INDIC NOT = '00'
041500        DISPLAY '*** ERROR AL ESCRIBIR INDICATORS, STATUS: '
041600                FS-INDIC
041700        PERFORM 900-CERRAR-ARCHIVOS
041800        STOP RUN
041900     ELSE
042000        ADD 1 TO WKS-TOTAL-BARRAS-ESCRITAS
042100     END-IF.
042200 380-ESCRIBE-INDICADOR-E. EXIT.
042300
042400******************************************************************
042500*                    E S T A D I S T I C A S                     *
042600******************************************************************
042700 900-CERRAR-ARCHIVOS SECTION.
042800     CLOSE BARS, INDIC
042900     DISPLAY '=============================================='
043000     DISPLAY '           E S T A D I S T I C A S'
043100     DISPLAY '=============================================='
043200     MOVE WKS-TOTAL-BARRAS-LEIDAS   TO WKS-MASCARA
043300     DISPLAY 'BARRAS LEIDAS      : ' WKS-MASCARA
043400     MOVE WKS-TOTAL-BARRAS-ESCRITAS TO WKS-MASCARA
043500     DISPLAY 'INDICADORES ESCRITOS: ' WKS-MASCARA
043600     MOVE WKS-CONTADOR-TICKERS      TO WKS-MASCARA
043700     DISPLAY 'TICKERS DISTINTOS  : ' WKS-MASCARA
043800     IF NGB-DIAGNOSTICO-ON
043900        DISPLAY '(UPSI-0 ACTIVO) ULTIMO TICKER PROCESADO: '
044000                WKS-TICKER-ANTERIOR
044100     END-IF
044200     DISPLAY '=============================================='.
044300 900-CERRAR-ARCHIVOS-E. EXIT.
