000100******************************************************************
000200*                                                                *
000300*    COPY        : NGBPOS                                       *
000400*    APLICACION  : NEGOCIACION BURSATIL INTRADIA                *
000500*    CONTENIDO   : TABLA EN MEMORIA DE POSICIONES ABIERTAS.     *
000600*                : NO ES UN ARCHIVO, SE MANTIENE EN WORKING-    *
000700*                : STORAGE MIENTRAS CORRE EL LOTE (MAX. 20      *
000800*                : ENTRADAS, HOLGURA SOBRE EL LIMITE DE         *
000900*                : PRM-MAX-POSICIONES-ABIERTAS).                *
001000*    USADO POR   : NGB030B                                      *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*  HIST0RICO DE CAMBIOS                                          *
001400*----------------------------------------------------------------*
001500* 15/02/2024 PEDR TKT-40871 VERSION INICIAL DEL COPY.           *
001600* 21/11/2024 JMLR TKT-42055 SE AGREGA POS-MAS-ALTO PARA EL      *
001700*                 TRAILING STOP QUE PIDIO LA MESA.               *
001800* 21/11/2024 JMLR TKT-42055 SE AGREGA POS-ULTIMO-PRECIO PARA    *
001900*                 VALUAR Y CERRAR A LA FUERZA AL FIN DE DATOS.    *
002000******************************************************************
002100 01  POS-TABLA-POSICIONES.
002200     05  POS-CANTIDAD-ABIERTAS       PIC 9(2)  COMP VALUE 0.
002300     05  POS-ENTRADA OCCURS 20 TIMES INDEXED BY POS-IDX.
002400         10  POS-ACTIVA-FLG          PIC X     VALUE 'N'.
002500             88  POS-SLOT-ACTIVA               VALUE 'Y'.
002600             88  POS-SLOT-LIBRE                VALUE 'N'.
002700         10  POS-TICKER              PIC X(8).
002800         10  POS-ENTRY-DATE          PIC 9(8).
002900         10  POS-ENTRY-DATE-R REDEFINES POS-ENTRY-DATE.
003000             15  POS-ENTRY-ANIO      PIC 9(4).
003100             15  POS-ENTRY-MES       PIC 9(2).
003200             15  POS-ENTRY-DIA       PIC 9(2).
003300         10  POS-ENTRY-TIME          PIC 9(4).
003400         10  POS-ENTRY-PRICE         PIC S9(5)V9(4).
003500         10  POS-QUANTITY            PIC 9(5).
003600         10  POS-STOP-LOSS           PIC S9(5)V9(4).
003700         10  POS-TAKE-PROFIT         PIC S9(5)V9(4).
003800         10  POS-HIGHEST             PIC S9(5)V9(4).
003900         10  POS-ULTIMO-PRECIO       PIC S9(5)V9(4).
004000         10  FILLER                  PIC X(2).
