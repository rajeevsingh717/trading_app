000100******************************************************************
000200*                                                                *
000300*    COPY        : NGBBAR                                       *
000400*    APLICACION  : NEGOCIACION BURSATIL INTRADIA                *
000500*    CONTENIDO   : BARRA DE PRECIOS DE 5 MINUTOS POR ACCION,    *
000600*                : ARCHIVO DE ENTRADA (BARS), SECUENCIAL PLANO. *
000700*    USADO POR   : NGB010B (LECTURA), NGB030B (SD DEL SORT)     *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*  HIST0RICO DE CAMBIOS                                          *
001100*----------------------------------------------------------------*
001200* 15/02/2024 PEDR TKT-40871 VERSION INICIAL, 65 POSICIONES UTIL.*
001300* 03/06/2024 PEDR TKT-41190 SE AGREGA REDEFINES DE FECHA PARA   *
001400*                 EL CONTROL DE QUIEBRE POR TICKER EN NGB010B.  *
001500******************************************************************
001600 01  BAR-REGISTRO.
001700     05  BAR-TICKER              PIC X(8).
001800     05  BAR-DATE                PIC 9(8).
001900     05  BAR-DATE-R  REDEFINES BAR-DATE.
002000         10  BAR-DATE-ANIO       PIC 9(4).
002100         10  BAR-DATE-MES        PIC 9(2).
002200         10  BAR-DATE-DIA        PIC 9(2).
002300     05  BAR-TIME                PIC 9(4).
002400     05  BAR-OPEN                PIC S9(5)V9(4).
002500     05  BAR-HIGH                PIC S9(5)V9(4).
002600     05  BAR-LOW                 PIC S9(5)V9(4).
002700     05  BAR-CLOSE               PIC S9(5)V9(4).
002800     05  BAR-VOLUME              PIC 9(9).
002900     05  FILLER                  PIC X(15).
