000100******************************************************************
000200*                                                                *
000300*    COPY        : NGBPRM                                       *
000400*    APLICACION  : NEGOCIACION BURSATIL INTRADIA                *
000500*    CONTENIDO   : PARAMETROS FIJOS DEL MOTOR DE REGLAS Y DEL   *
000600*                : ADMINISTRADOR DE RIESGO. NO SE LEEN DE       *
000700*                : ARCHIVO, SE FIJAN AQUI PORQUE EL NEGOCIO NO  *
000800*                : LOS CAMBIA SIN UNA PETICION DE CAMBIO.       *
000900*    USADO POR   : NGB010B, NGB020B, NGB030B                    *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*  HIST0RICO DE CAMBIOS                                          *
001300*----------------------------------------------------------------*
001400* 15/02/2024 PEDR TKT-40871 VERSION INICIAL DEL COPY DE PARAM.  *
001500* 03/06/2024 PEDR TKT-41190 SE AGREGA LIMITE SEMANAL A PETICION *
001600*                 DE RIESGOS.                                    *
001700* 21/11/2024 JMLR TKT-42055 SE AJUSTA COMISION POR CAMBIO DE    *
001800*                 CASA DE BOLSA (SIGUE EN CERO POR AHORA).      *
001900******************************************************************
002000 01  PRM-PARAMETROS-NGB.
002100*        ----- FILTROS DE ENTRADA DE LA REGLA DE NEGOCIO -----
002200     05  PRM-PRECIO-MINIMO           PIC S9(5)V9(4) VALUE
002300                                            +00020.0000.
002400     05  PRM-PRECIO-MAXIMO           PIC S9(5)V9(4) VALUE
002500                                            +00500.0000.
002600     05  PRM-HORA-INICIO-NEGOCIO     PIC 9(4)       VALUE 1000.
002700     05  PRM-HORA-FIN-NEGOCIO        PIC 9(4)       VALUE 1500.
002800     05  PRM-HORA-CIERRE-FORZADO     PIC 9(4)       VALUE 1555.
002900     05  PRM-RSI-MINIMO              PIC S9(3)V9(2) VALUE
003000                                            +040.00.
003100     05  PRM-RSI-MAXIMO              PIC S9(3)V9(2) VALUE
003200                                            +070.00.
003300     05  PRM-RSI-DEFECTO             PIC S9(3)V9(2) VALUE
003400                                            +050.00.
003500     05  PRM-VOL-RATIO-MINIMO        PIC S9(3)V9(2) VALUE
003600                                            +001.20.
003700     05  PRM-ATR-MINIMO              PIC S9(5)V9(4) VALUE
003800                                            +00000.5000.
003900*        ----- PERIODOS DE LAS VENTANAS DE INDICADORES -----
004000     05  PRM-PERIODO-SMA             PIC 9(3)  COMP VALUE 50.
004100     05  PRM-PERIODO-RSI             PIC 9(3)  COMP VALUE 14.
004200     05  PRM-PERIODO-ATR             PIC 9(3)  COMP VALUE 14.
004300     05  PRM-PERIODO-VOL-MA          PIC 9(3)  COMP VALUE 20.
004400*        ----- SALIDA DE POSICION -----
004500     05  PRM-STOP-LOSS-PORCENTAJE    PIC S9(3)V9(2) VALUE
004600                                            +001.00.
004700     05  PRM-TAKE-PROFIT-PORCENTAJE  PIC S9(3)V9(2) VALUE
004800                                            +001.50.
004900     05  PRM-TRAIL-DISPARO-PORCENT   PIC S9(3)V9(2) VALUE
005000                                            +001.00.
005100     05  PRM-TRAIL-RETROCESO-PORCENT PIC S9(3)V9(2) VALUE
005200                                            +000.50.
005300*        ----- DIMENSIONAMIENTO Y COSTOS -----
005400     05  PRM-TAMANO-MAX-POSICION     PIC S9(7)V9(2) VALUE
005500                                            +0001000.00.
005600     05  PRM-PORCENTAJE-EFECTIVO     PIC S9(3)V9(2) VALUE
005700                                            +020.00.
005800     05  PRM-ACCIONES-MINIMAS        PIC 9(5)  COMP VALUE 1.
005900     05  PRM-DESLIZAMIENTO-PORCENT   PIC S9(3)V9(4) VALUE
006000                                            +000.0500.
006100     05  PRM-COMISION-POR-TRADE      PIC S9(5)V9(2) VALUE
006200                                            +00000.00.
006300*        ----- LIMITES DE PORTAFOLIO (ADMINISTRADOR DE RIESGO) -
006400     05  PRM-CAPITAL-INICIAL         PIC S9(9)V9(2) VALUE
006500                                            +000010000.00.
006600     05  PRM-MAX-POSICIONES-ABIERTAS PIC 9(2)  COMP VALUE 5.
006700     05  PRM-LIMITE-PERDIDA-DIARIA   PIC S9(9)V9(2) VALUE
006800                                            +000000100.00.
006900     05  PRM-LIMITE-PERDIDA-SEMANAL  PIC S9(9)V9(2) VALUE
007000                                            +000000300.00.
007100     05  PRM-DRAWDOWN-MAXIMO-PORCENT PIC S9(3)V9(2) VALUE
007200                                            +015.00.
007300     05  FILLER                      PIC X(20).
