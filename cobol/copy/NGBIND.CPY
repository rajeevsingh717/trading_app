000100******************************************************************
000200*                                                                *
000300*    COPY        : NGBIND                                       *
000400*    APLICACION  : NEGOCIACION BURSATIL INTRADIA                *
000500*    CONTENIDO   : BARRA MAS INDICADORES TECNICOS CALCULADOS    *
000600*                : (SMA-50, RSI-14, ATR-14, PROMEDIO VOL. 20).  *
000700*                : ARCHIVO INTERMEDIO (INDICATORS).             *
000800*    USADO POR   : NGB010B (ESCRITURA), NGB030B (SORT/LECTURA)  *
000900*                                                                *
001000*----------------------------------------------------------------*
001100*  HIST0RICO DE CAMBIOS                                          *
001200*----------------------------------------------------------------*
001300* 15/02/2024 PEDR TKT-40871 VERSION INICIAL DEL COPY.           *
001400* 03/06/2024 PEDR TKT-41190 SE AGREGA IND-VOL-RATIO E           *
001500*                 IND-VALID-FLG A PETICION DE LA MESA.          *
001600******************************************************************
001700 01  IND-REGISTRO.
001800     05  IND-TICKER              PIC X(8).
001900     05  IND-DATE                PIC 9(8).
002000     05  IND-DATE-R  REDEFINES IND-DATE.
002100         10  IND-DATE-ANIO       PIC 9(4).
002200         10  IND-DATE-MES        PIC 9(2).
002300         10  IND-DATE-DIA        PIC 9(2).
002400     05  IND-TIME                PIC 9(4).
002500     05  IND-OPEN                PIC S9(5)V9(4).
002600     05  IND-HIGH                PIC S9(5)V9(4).
002700     05  IND-LOW                 PIC S9(5)V9(4).
002800     05  IND-CLOSE               PIC S9(5)V9(4).
002900     05  IND-VOLUME              PIC 9(9).
003000     05  IND-SMA-50              PIC S9(5)V9(4).
003100     05  IND-RSI                 PIC S9(3)V9(2).
003200     05  IND-ATR                 PIC S9(5)V9(4).
003300     05  IND-VOL-MA              PIC 9(9)V9(2).
003400     05  IND-VOL-RATIO           PIC S9(3)V9(2).
003500     05  IND-VALID-FLG           PIC X.
003600         88  IND-INDICADORES-OK          VALUE 'Y'.
003700         88  IND-INDICADORES-NO-OK       VALUE 'N'.
003800     05  FILLER                  PIC X(10).
