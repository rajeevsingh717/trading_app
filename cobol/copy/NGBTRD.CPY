000100******************************************************************
000200*                                                                *
000300*    COPY        : NGBTRD                                       *
000400*    APLICACION  : NEGOCIACION BURSATIL INTRADIA                *
000500*    CONTENIDO   : VIAJE REDONDO (TRADE) YA CERRADO. ARCHIVO    *
000600*                : DE SALIDA (TRADES), SECUENCIAL PLANO.        *
000700*    USADO POR   : NGB030B (ESCRITURA Y REPORTE DE DETALLE)     *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*  HIST0RICO DE CAMBIOS                                          *
001100*----------------------------------------------------------------*
001200* 15/02/2024 PEDR TKT-40871 VERSION INICIAL DEL COPY.           *
001300* 03/06/2024 PEDR TKT-41190 SE AGREGA REDEFINES DE FECHA DE     *
001400*                 SALIDA PARA EL QUIEBRE POR DIA DEL REPORTE.   *
001500******************************************************************
001600 01  TRD-REGISTRO.
001700     05  TRD-TICKER              PIC X(8).
001800     05  TRD-ENTRY-DATE          PIC 9(8).
001900     05  TRD-ENTRY-TIME          PIC 9(4).
002000     05  TRD-EXIT-DATE           PIC 9(8).
002100     05  TRD-EXIT-DATE-R REDEFINES TRD-EXIT-DATE.
002200         10  TRD-EXIT-ANIO       PIC 9(4).
002300         10  TRD-EXIT-MES        PIC 9(2).
002400         10  TRD-EXIT-DIA        PIC 9(2).
002500     05  TRD-EXIT-TIME           PIC 9(4).
002600     05  TRD-ENTRY-PRICE         PIC S9(5)V9(4).
002700     05  TRD-EXIT-PRICE          PIC S9(5)V9(4).
002800     05  TRD-QUANTITY            PIC 9(5).
002900     05  TRD-PNL                 PIC S9(7)V9(2).
003000     05  TRD-PNL-PCT             PIC S9(3)V9(2).
003100     05  TRD-EXIT-REASON         PIC X(20).
003200         88  TRD-RAZON-STOP-LOSS         VALUE 'STOP LOSS'.
003300         88  TRD-RAZON-TAKE-PROFIT       VALUE 'TAKE PROFIT'.
003400         88  TRD-RAZON-TRAILING-STOP     VALUE 'TRAILING STOP'.
003500         88  TRD-RAZON-TIME-STOP         VALUE 'TIME STOP'.
003600         88  TRD-RAZON-FIN-DE-DATOS      VALUE 'END OF DATA'.
003700     05  FILLER                  PIC X(11).
