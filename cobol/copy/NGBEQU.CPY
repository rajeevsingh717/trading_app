000100******************************************************************
000200*                                                                *
000300*    COPY        : NGBEQU                                       *
000400*    APLICACION  : NEGOCIACION BURSATIL INTRADIA                *
000500*    CONTENIDO   : PUNTO DE LA CURVA DE EQUITY (UN REGISTRO POR *
000600*                : MARCA DE TIEMPO PROCESADA). ARCHIVO DE       *
000700*                : SALIDA (EQUITY), SECUENCIAL PLANO.           *
000800*    USADO POR   : NGB030B (ESCRITURA)                          *
000900*                                                                *
001000*----------------------------------------------------------------*
001100*  HIST0RICO DE CAMBIOS                                          *
001200*----------------------------------------------------------------*
001300* 15/02/2024 PEDR TKT-40871 VERSION INICIAL DEL COPY.           *
001400******************************************************************
001500 01  EQ-REGISTRO.
001600     05  EQ-DATE                 PIC 9(8).
001700     05  EQ-TIME                 PIC 9(4).
001800     05  EQ-EQUITY               PIC S9(9)V9(2).
001900     05  EQ-CASH                 PIC S9(9)V9(2).
002000     05  EQ-POS-VALUE            PIC S9(9)V9(2).
002100     05  EQ-DRAWDOWN             PIC S9(3)V9(2).
002200     05  EQ-NUM-POS              PIC 9(2).
002300     05  FILLER                  PIC X(8).
